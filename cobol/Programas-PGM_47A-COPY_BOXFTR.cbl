000100******************************************************************
000200* COPY BOXFTR                                                   *
000300*   LAYOUT FIGHTER ROSTER / BOUT REQUEST / FIGHT RESULT /       *
000400*   PLAY-BY-PLAY                                                *
000500*   USED BY PGM_47A-PGMFTENG (FIGHT-ENGINE)                     *
000600******************************************************************
000700* MAINTENANCE
000800* 1995-04-03 RVG  FIRST CUT - FOUR RECORDS FOR THE FIGHT ENGINE
000900* 1995-09-21 KTB  ADDED CAND-RATE... NO, WRONG COPY, SEE LOG
001000*                 BELOW - RATINGS TABLE REDEFINE ADDED HERE
001100*                 INSTEAD SO NORMALIZE-PCT CAN SUBSCRIPT
001200* 1998-11-02 RVG  SPLIT SEED INTO HI/LO HALVES (REDEFINES) FOR
001300*                 THE CONGRUENTIAL GENERATOR'S SEED-MIX STEP
001400* 1998-12-30 RVG  Y2K SWEEP - NO 2-DIGIT YEARS IN THIS MEMBER
001500* 2001-06-14 HFS  JUDGES' CARDS REDEFINED AS A 3-ENTRY TABLE,
001600*                 TICKET TT-1180, SO 3600-DECISION-FINAL CAN      TT-1180
001700*                 COUNT CARDS WON WITH ONE VARYING PERFORM
001800* 2011-02-22 HFS  TT-1180'S REDEFINE NEVER ACTUALLY WORKED - IT
001900*                 SAT OVER WS-REG-RESULTADO, WHICH ISN'T FILLED
002000*                 IN UNTIL AFTER 3600 HAS ALREADY DECIDED THE
002100*                 BOUT.  DROPPED IT; THE CARDS TABLE NOW LIVES
002200*                 IN PGM_47A'S OWN WORKING-STORAGE, TICKET         TT-2441
002300*                 TT-2441
002400******************************************************************
002500*////////////////// (BOXFTR) //////////////////////////////////
002600************************************************************
002700*    LAYOUT FIGHTER  (ROSTER WITH RATINGS)                  *
002800*    LENGTH = 66 BYTES  (DDFTRS)                            *
002900*    LOADED INTO WS-TBL-BOXER BY 2100-LOAD-ROSTER           *
003000************************************************************
003100 01  WS-TBL-BOXER-ROW.
003200*        POSICION RELATIVA (1:6) NUMERO DE BOXEADOR (CLAVE)
003300     03  FTR-BOXER-ID        PIC 9(06)    VALUE ZEROS.
003400     03  FTR-NAME            PIC X(30)    VALUE SPACES.
003500     03  FTR-RATINGS.
003600         05  FTR-SPEED       PIC 9(03)    VALUE ZEROS.
003700         05  FTR-ACCURACY    PIC 9(03)    VALUE ZEROS.
003800         05  FTR-POWER       PIC 9(03)    VALUE ZEROS.
003900         05  FTR-DEFENSE     PIC 9(03)    VALUE ZEROS.
004000         05  FTR-STAMINA     PIC 9(03)    VALUE ZEROS.
004100         05  FTR-DURABLTY    PIC 9(03)    VALUE ZEROS.
004200*    TABLE VIEW OF THE SIX RATINGS - pct(x) = x / 100, CLAMPED,
004300*    IS COMPUTED IN A LOOP OVER THIS TABLE (KTB 1995-09-21)       KTB95
004400     03  FTR-RATINGS-TBL REDEFINES FTR-RATINGS.
004500         05  FTR-RATE-ITEM   PIC 9(03) OCCURS 6 TIMES.
004600     03  FILLER              PIC X(12)    VALUE SPACES.
004700*////////////////////////////////////////////////////////////////
004800
004900*////////////////// (BOUTRQ) //////////////////////////////////
005000************************************************************
005100*    LAYOUT BOUT REQUEST                                    *
005200*    LENGTH = 29 BYTES  (DDBOUTS)                            *
005300*    NO SPARE BYTE LEFT FOR A FILLER PAD - SEE PGM_47A       *
005500************************************************************
005600 01  REG-BOUT-REQ.
005700     03  BOUT-ID             PIC 9(06)    VALUE ZEROS.
005800     03  BOUT-BOXER-A-ID     PIC 9(06)    VALUE ZEROS.
005900     03  BOUT-BOXER-B-ID     PIC 9(06)    VALUE ZEROS.
006000     03  BOUT-ROUNDS         PIC 9(02)    VALUE ZEROS.
006100     03  BOUT-SEED           PIC 9(09)    VALUE ZEROS.
006200*    SEED SPLIT IN TWO HALVES FOR THE SEED-MIX STEP OF THE
006300*    CONGRUENTIAL GENERATOR (RVG 1998-11-02)                      RVG98
006400 01  REG-BOUT-SEED-SPLIT REDEFINES REG-BOUT-REQ.
006500     03  FILLER              PIC X(20).
006600     03  BOUT-SEED-HI        PIC 9(05).
006700     03  BOUT-SEED-LO        PIC 9(04).
006800*////////////////////////////////////////////////////////////////
006900
007000*////////////////// (FTRSLT) //////////////////////////////////
007100************************************************************
007200*    LAYOUT FIGHT RESULT                                    *
007300*    LENGTH = 86 BYTES  (DDRESULT)                          *
007400************************************************************
007500 01  WS-REG-RESULTADO.
007600     03  RSLT-BOUT-ID        PIC 9(06)    VALUE ZEROS.
007700     03  RSLT-RESULT-TYPE    PIC X(08)    VALUE SPACES.
007800     03  RSLT-VERDICT        PIC X(20)    VALUE SPACES.
007900     03  RSLT-END-ROUND      PIC 9(02)    VALUE ZEROS.
008000     03  RSLT-WINNER-ID      PIC 9(06)    VALUE ZEROS.
008100     03  RSLT-LOSER-ID       PIC 9(06)    VALUE ZEROS.
008200     03  RSLT-CARD-1-A       PIC 9(03)    VALUE ZEROS.
008300     03  RSLT-CARD-1-B       PIC 9(03)    VALUE ZEROS.
008400     03  RSLT-CARD-2-A       PIC 9(03)    VALUE ZEROS.
008500     03  RSLT-CARD-2-B       PIC 9(03)    VALUE ZEROS.
008600     03  RSLT-CARD-3-A       PIC 9(03)    VALUE ZEROS.
008700     03  RSLT-CARD-3-B       PIC 9(03)    VALUE ZEROS.
008800     03  RSLT-DAMAGE-TO-A    PIC S9(05)V99 VALUE ZEROS.
008900     03  RSLT-DAMAGE-TO-B    PIC S9(05)V99 VALUE ZEROS.
009000     03  RSLT-KD-SUFFRD-A    PIC 9(02)    VALUE ZEROS.
009100     03  RSLT-KD-SUFFRD-B    PIC 9(02)    VALUE ZEROS.
009200     03  FILLER              PIC X(02)    VALUE SPACES.
009300*    TT-1180'S JUDGES'-CARDS REDEFINE USED TO SIT HERE OVER
009400*    WS-REG-RESULTADO, BUT DDRESULT ISN'T BUILT UNTIL 5800,
009500*    AFTER THE DECISION IS ALREADY MADE - 3600 NEVER COULD HAVE
009600*    SUBSCRIPTED IT.  THE WORKING CARDS TABLE NOW LIVES IN
009700*    PGM_47A WORKING-STORAGE AS WS-CARDS-WORK (HFS 2011-02-22,
009800*    TICKET TT-2441)                                              TT-2441
009900*////////////////////////////////////////////////////////////////
010000
010100*////////////////// (PXPLAY) //////////////////////////////////
010200************************************************************
010300*    LAYOUT PLAY-BY-PLAY                                     *
010400*    LENGTH = 77 BYTES  (DDPXP)                               *
010500*    NO SPARE BYTE LEFT FOR A FILLER PAD - SEE PGM_47A        *
010700************************************************************
010800 01  WS-REG-JUGADA.
010900     03  JUG-BOUT-ID         PIC 9(06)    VALUE ZEROS.
011000     03  JUG-ROUND-NO        PIC 9(02)    VALUE ZEROS.
011100     03  JUG-LANDED-A        PIC 9(03)    VALUE ZEROS.
011200     03  JUG-LANDED-B        PIC 9(03)    VALUE ZEROS.
011300     03  JUG-KD-A            PIC 9(01)    VALUE ZEROS.
011400     03  JUG-KD-B            PIC 9(01)    VALUE ZEROS.
011500     03  JUG-STOPPAGE        PIC X(01)    VALUE SPACES.
011600     03  JUG-NOTE            PIC X(60)    VALUE SPACES.
011700*////////////////////////////////////////////////////////////////
