000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFTENG.
000300 AUTHOR. R VILLAGRA.
000400 INSTALLATION. LEAGUE DATA PROCESSING - BATCH APPLICATIONS.
000500 DATE-WRITTEN. 1995-04-03.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900*                   FIGHT-ENGINE / ROUND-SCORER                 *
001000*                   =============================               *
001100*   LOADS THE FIGHTER ROSTER (RATINGS) INTO A WORKING TABLE,     *
001200*   THEN READS THE BOUT-REQUEST FILE AND SIMULATES EACH BOUT     *
001300*   ROUND BY ROUND - EXCHANGES, DAMAGE, FATIGUE, KNOCKDOWNS,     *
001400*   CORNER STOPPAGES, ONE-PUNCH KO'S AND THREE-JUDGE SCORING -   *
001500*   WRITING ONE FIGHT-RESULT RECORD PER BOUT AND ONE PLAY-BY-    *
001600*   PLAY RECORD PER COMPLETED ROUND.  ALL RANDOMNESS COMES FROM  *
001700*   A CONGRUENTIAL STREAM SEEDED FROM THE REQUEST'S SEED FIELD   *
001800*   SO THE SAME INPUT ALWAYS REPRODUCES THE SAME BOUT.           *
001900******************************************************************
002000* MAINTENANCE LOG
002100* 1995-04-03 RVG  FIRST CUT - ATTEMPTS/EXCHANGE/DAMAGE RULES AND
002200*                 THE THREE-JUDGE DECISION, NO KNOCKDOWNS YET
002300* 1995-09-21 KTB  ADDED THE PER-EXCHANGE KNOCKDOWN CHECK AND THE
002400*                 KD-TRIGGERED TKO THRESHOLD TEST (RULE REQUEST
002500*                 FROM THE COMMISSION - TOO MANY "CLEAN" FIGHTS)
002600* 1996-02-18 RVG  ADDED THE ONE-PUNCH KO CHECK AFTER THE KD CHECK
002700* 1996-08-05 KTB  ADDED THE BETWEEN-ROUND CORNER STOPPAGE PASS -
002800*                 A FIGHTER CAN NOW BE PULLED BY HIS CORNER EVEN
002900*                 ON A ROUND WITH NO KNOCKDOWN
003000* 1998-11-02 RVG  SPLIT SEED INTO HI/LO HALVES IN COPY BOXFTR FOR
003100*                 THE SEED-MIX STEP (SEE 3020-INICIAR-ESTADO-I)
003200* 1998-12-30 RVG  Y2K SWEEP - NO 2-DIGIT YEARS IN THIS PROGRAM,
003300*                 NO CHANGE REQUIRED
003400* 2001-06-14 HFS  JUDGES' CARDS REDEFINED AS A TABLE (SEE COPY
003500*                 BOXFTR), TICKET TT-1180, SO 3600-DECISION-FINAL TT-1180
003600*                 CAN COUNT CARDS WON WITH ONE VARYING PERFORM
003700* 2003-07-09 HFS  FATIGUE CAP AT 0.9 ADDED AFTER A RUN WHERE LATE
003800*                 ROUNDS WERE SHOWING ATTEMPTS OF ZERO, TICKET
003900*                 TT-1955                                         TT-1955
004000* 2006-01-23 KTB  REPLACED THE TABLE-DRIVEN "GUESS AT E**X" MATH
004100*                 SUBROUTINE WITH THE INTERPOLATED SIGMOID TABLE
004200*                 BELOW - FASTER AND EASIER TO AUDIT BY HAND
004300* 2008-09-30 RVG  END-OF-JOB TOTALS NOW SPLIT OUT DRAWS FROM
004400*                 DECISIONS PER THE LEAGUE OFFICE'S NEW REPORT,
004500*                 TICKET TT-2310                                  TT-2310
004600* 2010-03-15 HFS  SEED-MIX STEP WAS NEVER ACTUALLY WIRED IN - AN
004700*                 AUDIT (TICKET TT-2431) FOUND 3020-INICIAR-       TT-2431
004800*                 ESTADO-I JUST MOVING BOUT-SEED STRAIGHT ACROSS
004900*                 WITH NO HI/LO SWAP.  WIRED IT UP FOR REAL.
005000* 2010-03-15 HFS  DAMAGE, FATIGUE, PERCENTAGE AND MARGIN WORKING
005100*                 STORAGE REPACKED FROM ZONED DISPLAY TO COMP-3,
005200*                 TICKET TT-2432, TO MATCH THE SHOP'S OWN HABIT    TT-2432
005300*                 FOR THIS CLASS OF FIELD AND TRIM THE 500-ROW
005400*                 ROSTER TABLE'S FOOTPRINT
005500* 2011-02-22 HFS  TT-1180'S JUDGES'-CARDS TABLE IN COPY BOXFTR
005600*                 REDEFINED DDRESULT, BUT DDRESULT ISN'T BUILT
005700*                 UNTIL 5800, AFTER THE DECISION IS ALREADY MADE -
005800*                 3600 NEVER TOUCHED IT.  MOVED THE TABLE HERE AS
005900*                 WS-CARDS-WORK, WIRED 3410 AND 3600 TO SUBSCRIPT
006000*                 IT FOR REAL, DROPPED THE DEAD REDEFINE, TICKET
006100*                 TT-2441                                          TT-2441
006200* 2011-02-22 HFS  5800 WAS LEAVING RSLT-CARD-1-A THRU 3-B AS
006300*                 SPACES ON KO/TKO RECORDS - NUMERIC PICTURES WITH
006400*                 BLANKS IN THEM.  ZEROED THE SIX FIELDS UP FRONT,
006500*                 TICKET TT-2442                                   TT-2442
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     CLASS NAME-CHARS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
007100     UPSI-0 ON STATUS IS UPSI-DEBUG-ON
007200            OFF STATUS IS UPSI-DEBUG-OFF.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT FIGHTERS ASSIGN DDFTRS
007800            FILE STATUS IS FS-FIGHTERS.
007900
008000     SELECT BOUTS    ASSIGN DDBOUTS
008100            FILE STATUS IS FS-BOUTS.
008200
008300     SELECT RESULTS  ASSIGN DDRESULT
008400            FILE STATUS IS FS-RESULTS.
008500
008600     SELECT PXPLAY   ASSIGN DDPXP
008700            FILE STATUS IS FS-PXPLAY.
008800
008900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  FIGHTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-ENTRADA-FTR     PIC X(66).
009700
009800 FD  BOUTS
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-ENTRADA-BOUT    PIC X(29).
010200
010300 FD  RESULTS
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-SALIDA-RSLT     PIC X(86).
010700
010800 FD  PXPLAY
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-SALIDA-JUG      PIC X(77).
011200
011300 WORKING-STORAGE SECTION.
011400*=======================*
011500 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011600
011700*---- FILE STATUS ------------------------------------------------
011800 77  FS-FIGHTERS             PIC XX      VALUE SPACES.
011900     88  FS-FIGHTERS-FIN                 VALUE '10'.
012000 77  FS-BOUTS                PIC XX      VALUE SPACES.
012100     88  FS-BOUTS-FIN                    VALUE '10'.
012200 77  FS-RESULTS              PIC XX      VALUE SPACES.
012300 77  FS-PXPLAY               PIC XX      VALUE SPACES.
012400
012500*---- CONTROL TOTALS (COMP PER SHOP STANDARD) --------------------
012600 77  WS-CANT-BOUTS-LEIDOS    PIC 9(05) COMP VALUE ZEROS.
012700 77  WS-CANT-KO              PIC 9(05) COMP VALUE ZEROS.
012800 77  WS-CANT-TKO             PIC 9(05) COMP VALUE ZEROS.
012900 77  WS-CANT-DECISION        PIC 9(05) COMP VALUE ZEROS.
013000 77  WS-CANT-DRAWS           PIC 9(05) COMP VALUE ZEROS.
013100 77  WS-CANT-NUM-PRINT       PIC ZZZZ9.
013200
013300*---- FIGHTER ROSTER WORK TABLE - KEYED LOOKUP BY BOXER-ID -------
013400*    APAREO IDIOM (LOAD THEN LINEAR LOOKUP) CARRIED OVER FROM THE
013500*    32-SERIES TABLE-LOAD PROGRAMS (RVG 1995-04-03)               RVG95
013600 01  WS-TABLA-BOXEADORES.
013700     03  WS-TBL-BOX-ROW OCCURS 500 TIMES INDEXED BY WS-BX.
013800         05  TBL-BOX-ID         PIC 9(06).
013900         05  TBL-BOX-NAME       PIC X(30).
014000*            RATINGS CONVERTED TO FRACTIONS 0 THRU 1 ONCE AT
014100*            LOAD TIME SO THE SIMULATION NEVER DIVIDES BY 100
014200         05  TBL-PCT-SPD        PIC S9V9(6)   USAGE COMP-3.
014300         05  TBL-PCT-ACC        PIC S9V9(6)   USAGE COMP-3.
014400         05  TBL-PCT-POW        PIC S9V9(6)   USAGE COMP-3.
014500         05  TBL-PCT-DEF        PIC S9V9(6)   USAGE COMP-3.
014600         05  TBL-PCT-STA        PIC S9V9(6)   USAGE COMP-3.
014700         05  TBL-PCT-DUR        PIC S9V9(6)   USAGE COMP-3.
014800*            KO THRESHOLD IS FIXED BY DURABILITY ALONE, SO IT IS
014900*            COMPUTED ONCE HERE INSTEAD OF ONCE PER BOUT
015000         05  TBL-KO-THRESH      PIC S9(03)V99 USAGE COMP-3.
015100 77  WS-CANT-BOXEADORES      PIC 9(04) COMP VALUE ZEROS.
015200
015300*---- LOOKUP-BY-ID WORKING FIELDS --------------------------------
015400 77  WS-BUSCAR-ID             PIC 9(06)    VALUE ZEROS.
015500 77  WS-BUSCAR-IX             PIC 9(04) COMP VALUE ZEROS.
015600 77  WS-IX-A                  PIC 9(04) COMP VALUE ZEROS.
015700 77  WS-IX-B                  PIC 9(04) COMP VALUE ZEROS.
015800
015900*---- SEEDED CONGRUENTIAL RANDOM STREAM (NO INTRINSIC FUNCTIONS) -
016000*    CLASSIC "MINIMAL STANDARD" RECURRENCE  X(N+1) = A*X(N) MOD M
016100*    (RVG 1995-04-03, SEED-MIX STEP ADDED 1998-11-02)             DDED98
016200 77  WS-RAND-SEED             PIC S9(09) COMP VALUE ZEROS.
016300 77  WS-RAND-PRODUCT          PIC S9(18) COMP VALUE ZEROS.
016400 77  WS-RAND-QUOT             PIC S9(09) COMP VALUE ZEROS.
016500 77  WS-RAND-FRACTION         PIC 9V9(09)   VALUE ZEROS.
016600 77  WS-RAND-1                PIC 9V9(09)   VALUE ZEROS.
016700 77  WS-RAND-2                PIC 9V9(09)   VALUE ZEROS.
016800 77  WS-RAND-3                PIC 9V9(09)   VALUE ZEROS.
016900
017000*---- INTERPOLATED SIGMOID TABLE - SIG(X), X FROM -6.0 TO +6.0 ---
017100*    IN STEPS OF 0.5 (25 ENTRIES).  REPLACES THE OLD SERIES-
017200*    EXPANSION ROUTINE (KTB 2006-01-23).  THE 25 CONSTANTS ARE    KTB06
017300*    NAMED ONE BY ONE BECAUSE THIS COMPILER WILL NOT TAKE A LIST
017400*    OF VALUES ON ONE OCCURS CLAUSE - THE TABLE VIEW BELOW IS A
017500*    REDEFINES OVER THE NAMED CONSTANTS, SAME TRICK AS CAND-
017600*    RATINGS-TBL IN COPY CANDBX
017700 01  WS-SIG-CONSTANTS.
017800     03  WS-SIG-C01           PIC 9V9(6) VALUE 0.002473.
017900     03  WS-SIG-C02           PIC 9V9(6) VALUE 0.004070.
018000     03  WS-SIG-C03           PIC 9V9(6) VALUE 0.006693.
018100     03  WS-SIG-C04           PIC 9V9(6) VALUE 0.010987.
018200     03  WS-SIG-C05           PIC 9V9(6) VALUE 0.017986.
018300     03  WS-SIG-C06           PIC 9V9(6) VALUE 0.029312.
018400     03  WS-SIG-C07           PIC 9V9(6) VALUE 0.047426.
018500     03  WS-SIG-C08           PIC 9V9(6) VALUE 0.075858.
018600     03  WS-SIG-C09           PIC 9V9(6) VALUE 0.119203.
018700     03  WS-SIG-C10           PIC 9V9(6) VALUE 0.182426.
018800     03  WS-SIG-C11           PIC 9V9(6) VALUE 0.268941.
018900     03  WS-SIG-C12           PIC 9V9(6) VALUE 0.377541.
019000     03  WS-SIG-C13           PIC 9V9(6) VALUE 0.500000.
019100     03  WS-SIG-C14           PIC 9V9(6) VALUE 0.622459.
019200     03  WS-SIG-C15           PIC 9V9(6) VALUE 0.731059.
019300     03  WS-SIG-C16           PIC 9V9(6) VALUE 0.817574.
019400     03  WS-SIG-C17           PIC 9V9(6) VALUE 0.880797.
019500     03  WS-SIG-C18           PIC 9V9(6) VALUE 0.924142.
019600     03  WS-SIG-C19           PIC 9V9(6) VALUE 0.952574.
019700     03  WS-SIG-C20           PIC 9V9(6) VALUE 0.970688.
019800     03  WS-SIG-C21           PIC 9V9(6) VALUE 0.982014.
019900     03  WS-SIG-C22           PIC 9V9(6) VALUE 0.989013.
020000     03  WS-SIG-C23           PIC 9V9(6) VALUE 0.993307.
020100     03  WS-SIG-C24           PIC 9V9(6) VALUE 0.995930.
020200     03  WS-SIG-C25           PIC 9V9(6) VALUE 0.997527.
020300 01  WS-SIG-TABLE REDEFINES WS-SIG-CONSTANTS.
020400     03  WS-SIG-ITEM PIC 9V9(6) OCCURS 25 TIMES.
020500 77  WS-SIG-X                 PIC S9(2)V9(2)   VALUE ZEROS.
020600 77  WS-SIG-IX                PIC 9(02) COMP   VALUE ZEROS.
020700 77  WS-SIG-FRAC               PIC 9V99        VALUE ZEROS.
020800 77  WS-SIG-LO                PIC 9V9(6)        VALUE ZEROS.
020900 77  WS-SIG-HI                PIC 9V9(6)        VALUE ZEROS.
021000 77  WS-SIG-RESULT            PIC 9V9(6)        VALUE ZEROS.
021100
021200*---- PER-FIGHT STATE (RESET AT THE START OF 3000-SIMULAR) -------
021300 77  WS-PCT-SPD-A             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
021400 77  WS-PCT-ACC-A             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
021500 77  WS-PCT-POW-A             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
021600 77  WS-PCT-DEF-A             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
021700 77  WS-PCT-STA-A             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
021800 77  WS-KOTHR-A               PIC S9(03)V99  USAGE COMP-3 VALUE ZEROS.
021900 77  WS-PCT-SPD-B             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
022000 77  WS-PCT-ACC-B             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
022100 77  WS-PCT-POW-B             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
022200 77  WS-PCT-DEF-B             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
022300 77  WS-PCT-STA-B             PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
022400 77  WS-KOTHR-B               PIC S9(03)V99  USAGE COMP-3 VALUE ZEROS.
022500
022600 77  WS-DMG-A                 PIC S9(05)V99  USAGE COMP-3 VALUE ZEROS.
022700 77  WS-DMG-B                 PIC S9(05)V99  USAGE COMP-3 VALUE ZEROS.
022800 77  WS-FAT-A                 PIC S9V99      USAGE COMP-3 VALUE ZEROS.
022900 77  WS-FAT-B                 PIC S9V99      USAGE COMP-3 VALUE ZEROS.
023000 77  WS-KD-TOT-A              PIC 9(02) COMP   VALUE ZEROS.
023100 77  WS-KD-TOT-B              PIC 9(02) COMP   VALUE ZEROS.
023200
023300*    JUDGES' SCORECARDS AS A 3-ROW TABLE, ONE ROW PER JUDGE, SO
023400*    3410-UN-JUEZ AND 3600-DECISION-FINAL CAN ADDRESS A JUDGE'S
023500*    CARD BY SUBSCRIPT INSTEAD OF THREE SEPARATE PAIRS OF FIELDS.
023600*    REPLACES THE OLD REDEFINE OF WS-REG-RESULTADO IN BOXFTR,
023700*    WHICH NEVER FIT - THE RESULT RECORD ISN'T BUILT UNTIL AFTER
023800*    THE DECISION IS MADE (HFS 2011-02-22, TICKET TT-2441)         TT-2441
023900 01  WS-CARDS-WORK.
024000     03  WS-CARD-ROW OCCURS 3 TIMES.
024100         05  WS-CARD-A        PIC 9(03) COMP VALUE ZEROS.
024200         05  WS-CARD-B        PIC 9(03) COMP VALUE ZEROS.
024300 77  WS-CARD-IX               PIC 9(01) COMP   VALUE ZEROS.
024400
024500 77  WS-ROUND                 PIC 9(02) COMP   VALUE ZEROS.
024600 77  WS-FIGHT-OVER-SW         PIC X(01)        VALUE 'N'.
024700     88  WS-FIGHT-OVER                         VALUE 'Y'.
024800 77  WS-RESULT-TYPE           PIC X(08)        VALUE SPACES.
024900 77  WS-VERDICT               PIC X(20)        VALUE SPACES.
025000 77  WS-END-ROUND             PIC 9(02) COMP   VALUE ZEROS.
025100 77  WS-WINNER-ID             PIC 9(06)        VALUE ZEROS.
025200 77  WS-LOSER-ID              PIC 9(06)        VALUE ZEROS.
025300
025400*---- PER-ROUND WORK ---------------------------------------------
025500 77  WS-ATTEMPTS-A            PIC 9(03) COMP   VALUE ZEROS.
025600 77  WS-ATTEMPTS-B            PIC 9(03) COMP   VALUE ZEROS.
025700 77  WS-TOTAL-EXCH            PIC 9(04) COMP   VALUE ZEROS.
025800 77  WS-BASE-INTENTOS         PIC 9(03) COMP   VALUE ZEROS.
025900 77  WS-LANDED-A              PIC 9(03) COMP   VALUE ZEROS.
026000 77  WS-LANDED-B              PIC 9(03) COMP   VALUE ZEROS.
026100 77  WS-KD-A                  PIC 9(01) COMP   VALUE ZEROS.
026200 77  WS-KD-B                  PIC 9(01) COMP   VALUE ZEROS.
026300 77  WS-ROUND-STOP-NOTE       PIC X(60)        VALUE SPACES.
026400 77  WS-EXCH-IX               PIC 9(04) COMP   VALUE ZEROS.
026500
026600*---- PER-EXCHANGE WORK ------------------------------------------
026700 77  WS-FA                    PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
026800 77  WS-FB                    PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
026900 77  WS-PA                    PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
027000 77  WS-ATACANTE-SW           PIC X(01)        VALUE SPACES.
027100     88  WS-ATACANTE-ES-A                      VALUE 'A'.
027200
027300*    GENERIC ATTACKER/DEFENDER WORKING FIELDS - LOADED FROM THE
027400*    A-SIDE OR B-SIDE BY 3215-CARGAR-ATCDEF-I SO ONE SET OF
027500*    FORMULAS HANDLES BOTH DIRECTIONS OF EVERY EXCHANGE (KTB
027600*    1995-09-21)
027700 77  WS-ATT-POW               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
027800 77  WS-ATT-ACC               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
027900 77  WS-ATT-STA               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
028000 77  WS-ATT-FAT               PIC S9V99      USAGE COMP-3 VALUE ZEROS.
028100 77  WS-DEF-DEF               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
028200 77  WS-DEF-FAT               PIC S9V99      USAGE COMP-3 VALUE ZEROS.
028300 77  WS-DEF-DMG               PIC S9(05)V99  USAGE COMP-3 VALUE ZEROS.
028400 77  WS-DEF-KOTHR             PIC S9(03)V99  USAGE COMP-3 VALUE ZEROS.
028500
028600 77  WS-HIT-CHANCE            PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
028700 77  WS-MISS-SW               PIC X(01)        VALUE 'N'.
028800     88  WS-EXCH-MISS                          VALUE 'Y'.
028900 77  WS-DANO                  PIC S9(05)V9(4) USAGE COMP-3 VALUE ZEROS.
029000 77  WS-KD-PROB               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
029100 77  WS-KO-PROB               PIC S9V9(6)    USAGE COMP-3 VALUE ZEROS.
029200 77  WS-KD-THIS-SW            PIC X(01)        VALUE 'N'.
029300     88  WS-KD-THIS-EXCH                       VALUE 'Y'.
029400 77  WS-TEMP-DEC              PIC S9(07)V9(6) USAGE COMP-3 VALUE ZEROS.
029500 77  WS-TEMP-DEC2             PIC S9(07)V9(6) USAGE COMP-3 VALUE ZEROS.
029600
029700*---- JUDGE SCORING ----------------------------------------------
029800 77  WS-JUDGE-IX              PIC 9(01) COMP   VALUE ZEROS.
029900 77  WS-JUDGE-BIAS            PIC S9V9(4)    USAGE COMP-3 VALUE ZEROS.
030000 77  WS-PTS-A                 PIC 9(02) COMP   VALUE ZEROS.
030100 77  WS-PTS-B                 PIC 9(02) COMP   VALUE ZEROS.
030200 77  WS-MARGIN                PIC S9(03)V9(4) USAGE COMP-3 VALUE ZEROS.
030300
030400*---- CORNER STOPPAGE --------------------------------------------
030500 77  WS-CARDS-A-WON           PIC 9(01) COMP   VALUE ZEROS.
030600 77  WS-CARDS-B-WON           PIC 9(01) COMP   VALUE ZEROS.
030700
030800*//// COPY PARA LAS LAYOUTS DE ENTRADA/SALIDA ///////////////////
030900*    COPY BOXFTR.
031000     COPY BOXFTR.
031100*///////////////////////////////////////////////////////////////
031200
031300*    DEBUG DUMP OF THE RESULT RECORD JUST BEFORE IT IS WRITTEN -
031400*    TURNED ON BY THE UPSI-0 SWITCH WHEN A BOUT LOOKS WRONG ON
031500*    AUDIT (HFS 2003-07-09).  MUST FOLLOW THE COPY - REDEFINES    HFS03
031600*    HAS TO COME AFTER THE RECORD IT REDEFINES
031700 01  WS-DEBUG-RESULT REDEFINES WS-REG-RESULTADO PIC X(86).
031800
031900 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032000
032100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032200 PROCEDURE DIVISION.
032300
032400 MAIN-PROGRAM-I.
032500
032600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
032700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
032800                                 UNTIL FS-BOUTS-FIN
032900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
033000
033100 MAIN-PROGRAM-F. GOBACK.
033200
033300
033400*--------------------------------------------------------------
033500 1000-INICIO-I.
033600
033700     OPEN INPUT  FIGHTERS
033800     IF FS-FIGHTERS IS NOT EQUAL '00' THEN
033900        DISPLAY '* ERROR EN OPEN FIGHTERS = ' FS-FIGHTERS
034000        MOVE 9999 TO RETURN-CODE
034100        SET FS-BOUTS-FIN TO TRUE
034200     END-IF
034300
034400     OPEN INPUT  BOUTS
034500     IF FS-BOUTS IS NOT EQUAL '00' THEN
034600        DISPLAY '* ERROR EN OPEN BOUTS = ' FS-BOUTS
034700        MOVE 9999 TO RETURN-CODE
034800        SET FS-BOUTS-FIN TO TRUE
034900     END-IF
035000
035100     OPEN OUTPUT RESULTS
035200     IF FS-RESULTS IS NOT EQUAL '00' THEN
035300        DISPLAY '* ERROR EN OPEN RESULTS = ' FS-RESULTS
035400        MOVE 9999 TO RETURN-CODE
035500        SET FS-BOUTS-FIN TO TRUE
035600     END-IF
035700
035800     OPEN OUTPUT PXPLAY
035900     IF FS-PXPLAY IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN OPEN PXPLAY = ' FS-PXPLAY
036100        MOVE 9999 TO RETURN-CODE
036200        SET FS-BOUTS-FIN TO TRUE
036300     END-IF
036400
036500     PERFORM 2100-LOAD-ROSTER-I THRU 2100-LOAD-ROSTER-F
036600     PERFORM 2300-LEER-BOUT-I   THRU 2300-LEER-BOUT-F.
036700
036800 1000-INICIO-F. EXIT.
036900
037000
037100*--------------------------------------------------------------
037200*    LOADS THE FIGHTER ROSTER INTO WS-TABLA-BOXEADORES, UP TO
037300*    500 FIGHTERS, CONVERTING RATINGS TO FRACTIONS AND PRE-
037400*    COMPUTING THE KO THRESHOLD ONCE PER FIGHTER (RVG 1995-04-03) RVG95
037500*--------------------------------------------------------------
037600 2100-LOAD-ROSTER-I.
037700
037800     PERFORM 2110-LEER-FIGHTER-I THRU 2110-LEER-FIGHTER-F
037900     PERFORM 2120-CARGAR-BOXEADOR-I THRU 2120-CARGAR-BOXEADOR-F
038000        UNTIL FS-FIGHTERS-FIN.
038100
038200 2100-LOAD-ROSTER-F. EXIT.
038300
038400 2110-LEER-FIGHTER-I.
038500
038600     READ FIGHTERS INTO WS-TBL-BOXER-ROW
038700
038800     EVALUATE FS-FIGHTERS
038900        WHEN '00'
039000           CONTINUE
039100        WHEN '10'
039200           SET FS-FIGHTERS-FIN TO TRUE
039300        WHEN OTHER
039400           DISPLAY '* ERROR EN LECTURA FIGHTERS = ' FS-FIGHTERS
039500           MOVE 9999 TO RETURN-CODE
039600           SET FS-FIGHTERS-FIN TO TRUE
039700     END-EVALUATE.
039800
039900 2110-LEER-FIGHTER-F. EXIT.
040000
040100 2120-CARGAR-BOXEADOR-I.
040200
040300     IF WS-CANT-BOXEADORES LESS 500 THEN
040400        ADD 1 TO WS-CANT-BOXEADORES
040500        MOVE WS-CANT-BOXEADORES TO WS-BX
040600        MOVE FTR-BOXER-ID       TO TBL-BOX-ID (WS-BX)
040700        MOVE FTR-NAME           TO TBL-BOX-NAME (WS-BX)
040800        DIVIDE FTR-SPEED      BY 100 GIVING TBL-PCT-SPD (WS-BX)
040900        DIVIDE FTR-ACCURACY   BY 100 GIVING TBL-PCT-ACC (WS-BX)
041000        DIVIDE FTR-POWER      BY 100 GIVING TBL-PCT-POW (WS-BX)
041100        DIVIDE FTR-DEFENSE    BY 100 GIVING TBL-PCT-DEF (WS-BX)
041200        DIVIDE FTR-STAMINA    BY 100 GIVING TBL-PCT-STA (WS-BX)
041300        DIVIDE FTR-DURABLTY   BY 100 GIVING TBL-PCT-DUR (WS-BX)
041400        COMPUTE TBL-KO-THRESH (WS-BX) =
041500              220 * (1 - TBL-PCT-DUR (WS-BX)) + 160
041600     ELSE
041700        DISPLAY '* ROSTER TABLE FULL AT 500 - FIGHTER SKIPPED'
041800     END-IF
041900
042000     PERFORM 2110-LEER-FIGHTER-I THRU 2110-LEER-FIGHTER-F.
042100
042200 2120-CARGAR-BOXEADOR-F. EXIT.
042300
042400*    LOOKS UP WS-BUSCAR-ID IN THE ROSTER TABLE, RETURNS THE
042500*    TABLE SUBSCRIPT IN WS-BUSCAR-IX, OR ZERO WHEN NOT FOUND
042600 3010-BUSCAR-BOXEADOR-I.
042700
042800     MOVE ZEROS TO WS-BUSCAR-IX
042900     PERFORM 3015-BUSCAR-UNO-I THRU 3015-BUSCAR-UNO-F
043000        VARYING WS-BX FROM 1 BY 1
043100           UNTIL WS-BX GREATER WS-CANT-BOXEADORES
043200              OR WS-BUSCAR-IX NOT EQUAL ZEROS.
043300
043400 3010-BUSCAR-BOXEADOR-F. EXIT.
043500
043600 3015-BUSCAR-UNO-I.
043700
043800     IF TBL-BOX-ID (WS-BX) EQUAL WS-BUSCAR-ID THEN
043900        MOVE WS-BX TO WS-BUSCAR-IX
044000     END-IF.
044100
044200 3015-BUSCAR-UNO-F. EXIT.
044300
044400
044500*--------------------------------------------------------------
044600*    READS ONE BOUT REQUEST; SETS FS-BOUTS-FIN AT END OF FILE
044700*--------------------------------------------------------------
044800 2300-LEER-BOUT-I.
044900
045000     READ BOUTS INTO REG-BOUT-REQ
045100
045200     EVALUATE FS-BOUTS
045300        WHEN '00'
045400           ADD 1 TO WS-CANT-BOUTS-LEIDOS
045500        WHEN '10'
045600           CONTINUE
045700        WHEN OTHER
045800           DISPLAY '* ERROR EN LECTURA BOUTS = ' FS-BOUTS
045900           MOVE 9999 TO RETURN-CODE
046000           SET FS-BOUTS-FIN TO TRUE
046100     END-EVALUATE.
046200
046300 2300-LEER-BOUT-F. EXIT.
046400
046500
046600*--------------------------------------------------------------
046700 2000-PROCESO-I.
046800
046900     PERFORM 3000-SIMULAR-PELEA-I THRU 3000-SIMULAR-PELEA-F
047000     PERFORM 2300-LEER-BOUT-I     THRU 2300-LEER-BOUT-F.
047100
047200 2000-PROCESO-F. EXIT.
047300
047400
047500*--------------------------------------------------------------
047600*    SIMULATES ONE COMPLETE BOUT - LOOKUP BOTH FIGHTERS, RESET
047700*    PER-FIGHT STATE, RUN THE ROUND LOOP, SCORE A DECISION IF
047800*    THE FIGHT WENT THE DISTANCE, WRITE THE RESULT RECORD
047900*    (RVG 1995-04-03)                                             RVG95
048000*--------------------------------------------------------------
048100 3000-SIMULAR-PELEA-I.
048200
048300     MOVE BOUT-BOXER-A-ID TO WS-BUSCAR-ID
048400     PERFORM 3010-BUSCAR-BOXEADOR-I THRU 3010-BUSCAR-BOXEADOR-F
048500     MOVE WS-BUSCAR-IX TO WS-IX-A
048600
048700     MOVE BOUT-BOXER-B-ID TO WS-BUSCAR-ID
048800     PERFORM 3010-BUSCAR-BOXEADOR-I THRU 3010-BUSCAR-BOXEADOR-F
048900     MOVE WS-BUSCAR-IX TO WS-IX-B
049000
049100     IF WS-IX-A EQUAL ZEROS OR WS-IX-B EQUAL ZEROS THEN
049200        DISPLAY '* BOUT ' BOUT-ID
049300                ' SKIPPED - FIGHTER NOT ON ROSTER'
049400     ELSE
049500        PERFORM 3020-INICIAR-ESTADO-I THRU 3020-INICIAR-ESTADO-F
049600
049700        PERFORM 3200-RONDA-COMPLETA-I THRU 3200-RONDA-COMPLETA-F
049800           VARYING WS-ROUND FROM 1 BY 1
049900              UNTIL WS-ROUND GREATER BOUT-ROUNDS
050000                 OR WS-FIGHT-OVER
050100
050200        IF NOT WS-FIGHT-OVER THEN
050300           PERFORM 3600-DECISION-FINAL-I
050400              THRU 3600-DECISION-FINAL-F
050500        END-IF
050600
050700        PERFORM 5800-GRABAR-RESULTADO-I
050800           THRU 5800-GRABAR-RESULTADO-F
050900     END-IF.
051000
051100 3000-SIMULAR-PELEA-F. EXIT.
051200
051300 3020-INICIAR-ESTADO-I.
051400
051500     MOVE TBL-PCT-SPD (WS-IX-A) TO WS-PCT-SPD-A
051600     MOVE TBL-PCT-ACC (WS-IX-A) TO WS-PCT-ACC-A
051700     MOVE TBL-PCT-POW (WS-IX-A) TO WS-PCT-POW-A
051800     MOVE TBL-PCT-DEF (WS-IX-A) TO WS-PCT-DEF-A
051900     MOVE TBL-PCT-STA (WS-IX-A) TO WS-PCT-STA-A
052000     MOVE TBL-KO-THRESH (WS-IX-A) TO WS-KOTHR-A
052100
052200     MOVE TBL-PCT-SPD (WS-IX-B) TO WS-PCT-SPD-B
052300     MOVE TBL-PCT-ACC (WS-IX-B) TO WS-PCT-ACC-B
052400     MOVE TBL-PCT-POW (WS-IX-B) TO WS-PCT-POW-B
052500     MOVE TBL-PCT-DEF (WS-IX-B) TO WS-PCT-DEF-B
052600     MOVE TBL-PCT-STA (WS-IX-B) TO WS-PCT-STA-B
052700     MOVE TBL-KO-THRESH (WS-IX-B) TO WS-KOTHR-B
052800
052900     MOVE ZEROS TO WS-DMG-A WS-DMG-B
053000     MOVE ZEROS TO WS-FAT-A WS-FAT-B
053100     MOVE ZEROS TO WS-KD-TOT-A WS-KD-TOT-B
053200     MOVE ZEROS TO WS-CARD-A (1) WS-CARD-B (1)
053300     MOVE ZEROS TO WS-CARD-A (2) WS-CARD-B (2)
053400     MOVE ZEROS TO WS-CARD-A (3) WS-CARD-B (3)
053500     MOVE 'N'   TO WS-FIGHT-OVER-SW
053600     MOVE SPACES TO WS-RESULT-TYPE WS-VERDICT
053700     MOVE ZEROS TO WS-WINNER-ID WS-LOSER-ID WS-END-ROUND
053800
053900*    SEED THE CONGRUENTIAL STREAM FROM THE REQUEST'S SEED FIELD -
054000*    HI/LO HALVES ARE SWAPPED FIRST (REG-BOUT-SEED-SPLIT) SINCE
054100*    BACK-TO-BACK BOUT REQUESTS OFTEN SHARE THE SAME LOW-ORDER
054200*    SEED DIGITS (CLOCK-DRIVEN AT ENTRY TIME) AND THE GENERATOR'S
054300*    FIRST FEW DRAWS ARE MOST SENSITIVE TO THOSE SAME DIGITS, SO
054400*    THE SWAP SPREADS CONSECUTIVE BOUTS ACROSS DIFFERENT STARTING
054500*    STATES INSTEAD OF LETTING THEM DRIFT IN LOCKSTEP (RVG          RVG98
054600*    1998-11-02)
054700     COMPUTE WS-RAND-SEED =
054800        (BOUT-SEED-LO * 100000) + BOUT-SEED-HI
054900     IF WS-RAND-SEED EQUAL ZEROS THEN
055000        MOVE 1 TO WS-RAND-SEED
055100     END-IF.
055200
055300 3020-INICIAR-ESTADO-F. EXIT.
055400
055500
055600*--------------------------------------------------------------
055700*    ONE ROUND: ATTEMPTS, THE EXCHANGE LOOP, CORNER STOPPAGE,
055800*    JUDGE SCORING, PLAY-BY-PLAY, FATIGUE UPDATE (KTB 1996-08-05) KTB96
055900*--------------------------------------------------------------
056000 3200-RONDA-COMPLETA-I.
056100
056200     MOVE ZEROS TO WS-LANDED-A WS-LANDED-B WS-KD-A WS-KD-B
056300     MOVE SPACES TO WS-ROUND-STOP-NOTE
056400
056500     PERFORM 3100-CALC-INTENTOS-I THRU 3100-CALC-INTENTOS-F
056600
056700     PERFORM 3210-UN-INTERCAMBIO-I THRU 3210-UN-INTERCAMBIO-F
056800        VARYING WS-EXCH-IX FROM 1 BY 1
056900           UNTIL WS-EXCH-IX GREATER WS-TOTAL-EXCH
057000              OR WS-FIGHT-OVER
057100
057200     IF NOT WS-FIGHT-OVER THEN
057300        PERFORM 3300-CORNER-STOPPAGE-I THRU 3300-CORNER-STOPPAGE-F
057400     END-IF
057500
057600     IF NOT WS-FIGHT-OVER THEN
057700        PERFORM 3400-JUECES-PUNTUAR-I THRU 3400-JUECES-PUNTUAR-F
057800     END-IF
057900
058000     PERFORM 5200-GRABAR-JUGADA-I THRU 5200-GRABAR-JUGADA-F
058100
058200     IF NOT WS-FIGHT-OVER THEN
058300        PERFORM 3500-ACTUALIZAR-FATIGA-I
058400           THRU 3500-ACTUALIZAR-FATIGA-F
058500     END-IF.
058600
058700 3200-RONDA-COMPLETA-F. EXIT.
058800
058900
059000*    ATTEMPTS RULE - BASE EXCHANGES SCALED BY SPEED, STAMINA AND
059100*    FATIGUE FOR EACH FIGHTER (RVG 1995-04-03)                    RVG95
059200 3100-CALC-INTENTOS-I.
059300
059400     COMPUTE WS-BASE-INTENTOS =
059500           48 + (32 * ((WS-PCT-SPD-A + WS-PCT-SPD-B) / 2))
059600
059700     COMPUTE WS-TEMP-DEC =
059800           WS-BASE-INTENTOS
059900              * (0.50 + 0.5 * WS-PCT-SPD-A)
060000              * (0.65 + 0.35 * WS-PCT-STA-A)
060100              * (1 - 0.35 * WS-FAT-A)
060200     MOVE WS-TEMP-DEC TO WS-ATTEMPTS-A
060300     IF WS-ATTEMPTS-A LESS 10 THEN
060400        MOVE 10 TO WS-ATTEMPTS-A
060500     END-IF
060600
060700     COMPUTE WS-TEMP-DEC =
060800           WS-BASE-INTENTOS
060900              * (0.50 + 0.5 * WS-PCT-SPD-B)
061000              * (0.65 + 0.35 * WS-PCT-STA-B)
061100              * (1 - 0.35 * WS-FAT-B)
061200     MOVE WS-TEMP-DEC TO WS-ATTEMPTS-B
061300     IF WS-ATTEMPTS-B LESS 10 THEN
061400        MOVE 10 TO WS-ATTEMPTS-B
061500     END-IF
061600
061700     COMPUTE WS-TOTAL-EXCH = WS-ATTEMPTS-A + WS-ATTEMPTS-B.
061800
061900 3100-CALC-INTENTOS-F. EXIT.
062000
062100
062200*--------------------------------------------------------------
062300*    ONE EXCHANGE - ATTACKER PICK, HIT/MISS, DAMAGE, KNOCKDOWN
062400*    CHECK, ONE-PUNCH KO CHECK (KTB 1995-09-21 / RVG 1996-02-18)  RVG96
062500*--------------------------------------------------------------
062600 3210-UN-INTERCAMBIO-I.
062700
062800     PERFORM 3211-DETERM-ATACANTE-I THRU 3211-DETERM-ATACANTE-F
062900     PERFORM 3215-CARGAR-ATCDEF-I   THRU 3215-CARGAR-ATCDEF-F
063000     PERFORM 3212-CALC-HIT-CHANCE-I THRU 3212-CALC-HIT-CHANCE-F
063100
063200     MOVE 'N' TO WS-MISS-SW
063300     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
063400     IF WS-RAND-FRACTION NOT LESS WS-HIT-CHANCE THEN
063500        SET WS-EXCH-MISS TO TRUE
063600     END-IF
063700
063800     IF NOT WS-EXCH-MISS THEN
063900        PERFORM 3213-CALC-DANO-I    THRU 3213-CALC-DANO-F
064000        PERFORM 3220-CHEQUEO-KD-I   THRU 3220-CHEQUEO-KD-F
064100        IF NOT WS-FIGHT-OVER THEN
064200           PERFORM 3230-CHEQUEO-KO-I THRU 3230-CHEQUEO-KO-F
064300        END-IF
064400     END-IF.
064500
064600 3210-UN-INTERCAMBIO-F. EXIT.
064700
064800*    ATTACKER PICK - A FIGHTS IF RAND LESS PA, ELSE B             RVG9504
064900 3211-DETERM-ATACANTE-I.
065000
065100     COMPUTE WS-FA ROUNDED =
065200           WS-PCT-SPD-A * (1 - WS-FAT-A) + 0.5 * WS-PCT-STA-A
065300     COMPUTE WS-FB ROUNDED =
065400           WS-PCT-SPD-B * (1 - WS-FAT-B) + 0.5 * WS-PCT-STA-B
065500     COMPUTE WS-PA ROUNDED =
065600           WS-FA / (WS-FA + WS-FB + 0.000000001)
065700
065800     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
065900     IF WS-RAND-FRACTION LESS WS-PA THEN
066000        MOVE 'A' TO WS-ATACANTE-SW
066100     ELSE
066200        MOVE 'B' TO WS-ATACANTE-SW
066300     END-IF.
066400
066500 3211-DETERM-ATACANTE-F. EXIT.
066600
066700*    LOADS THE GENERIC ATTACKER/DEFENDER WORKING FIELDS FROM THE
066800*    A-SIDE OR B-SIDE ACCORDING TO WS-ATACANTE-SW
066900 3215-CARGAR-ATCDEF-I.
067000
067100     IF WS-ATACANTE-ES-A THEN
067200        MOVE WS-PCT-POW-A TO WS-ATT-POW
067300        MOVE WS-PCT-ACC-A TO WS-ATT-ACC
067400        MOVE WS-PCT-STA-A TO WS-ATT-STA
067500        MOVE WS-FAT-A     TO WS-ATT-FAT
067600        MOVE WS-PCT-DEF-B TO WS-DEF-DEF
067700        MOVE WS-FAT-B     TO WS-DEF-FAT
067800        MOVE WS-DMG-B     TO WS-DEF-DMG
067900        MOVE WS-KOTHR-B   TO WS-DEF-KOTHR
068000     ELSE
068100        MOVE WS-PCT-POW-B TO WS-ATT-POW
068200        MOVE WS-PCT-ACC-B TO WS-ATT-ACC
068300        MOVE WS-PCT-STA-B TO WS-ATT-STA
068400        MOVE WS-FAT-B     TO WS-ATT-FAT
068500        MOVE WS-PCT-DEF-A TO WS-DEF-DEF
068600        MOVE WS-FAT-A     TO WS-DEF-FAT
068700        MOVE WS-DMG-A     TO WS-DEF-DMG
068800        MOVE WS-KOTHR-A   TO WS-DEF-KOTHR
068900     END-IF.
069000
069100 3215-CARGAR-ATCDEF-F. EXIT.
069200
069300*    HIT CHANCE VIA THE SIGMOID TABLE, CLAMPED TO [0.15, 0.75]
069400 3212-CALC-HIT-CHANCE-I.
069500
069600     COMPUTE WS-SIG-X ROUNDED =
069700           2.25 * ((WS-ATT-ACC - WS-DEF-DEF)
069800                 + 0.15 * (WS-ATT-STA - WS-ATT-FAT)
069900                 - 0.10 * WS-DEF-FAT)
070000     PERFORM 3070-SIGMOID-I THRU 3070-SIGMOID-F
070100
070200     MOVE WS-SIG-RESULT TO WS-HIT-CHANCE
070300     IF WS-HIT-CHANCE LESS 0.15 THEN
070400        MOVE 0.15 TO WS-HIT-CHANCE
070500     END-IF
070600     IF WS-HIT-CHANCE GREATER 0.75 THEN
070700        MOVE 0.75 TO WS-HIT-CHANCE
070800     END-IF.
070900
071000 3212-CALC-HIT-CHANCE-F. EXIT.
071100
071200*    DAMAGE ON A HIT, FLOORED AT 0.5, ADDED TO THE DEFENDER
071300 3213-CALC-DANO-I.
071400
071500     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
071600     MOVE WS-RAND-FRACTION TO WS-RAND-1
071700     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
071800     MOVE WS-RAND-FRACTION TO WS-RAND-2
071900
072000     COMPUTE WS-DANO ROUNDED =
072100           (3 + 9 * WS-ATT-POW * (0.6 + 0.8 * WS-RAND-1)
072200              - 2 * WS-DEF-DEF)
072300           * (1 + 0.15 * (1 - WS-ATT-FAT))
072400           * (0.95 + 0.10 * WS-RAND-2)
072500     IF WS-DANO LESS 0.5 THEN
072600        MOVE 0.5 TO WS-DANO
072700     END-IF
072800
072900     ADD WS-DANO TO WS-DEF-DMG
073000
073100     IF WS-ATACANTE-ES-A THEN
073200        ADD 1 TO WS-LANDED-A
073300        MOVE WS-DEF-DMG TO WS-DMG-B
073400     ELSE
073500        ADD 1 TO WS-LANDED-B
073600        MOVE WS-DEF-DMG TO WS-DMG-A
073700     END-IF.
073800
073900 3213-CALC-DANO-F. EXIT.
074000
074100
074200*--------------------------------------------------------------
074300*    KNOCKDOWN CHECK - ON A HIT, MAY SCORE A KD AND MAY END THE
074400*    FIGHT BY TKO IF THE SURGED DAMAGE CLEARS THE DEFENDER'S KO
074500*    THRESHOLD (KTB 1995-09-21)                                   KTB95
074600*--------------------------------------------------------------
074700 3220-CHEQUEO-KD-I.
074800
074900     MOVE 'N' TO WS-KD-THIS-SW
075000     COMPUTE WS-TEMP-DEC = (WS-DEF-DMG - 75) / 75
075100     IF WS-TEMP-DEC LESS ZEROS THEN
075200        MOVE ZEROS TO WS-TEMP-DEC
075300     END-IF
075400     COMPUTE WS-KD-PROB ROUNDED =
075500           0.002 + 0.015 * WS-ATT-POW + 0.008 * WS-TEMP-DEC
075600
075700     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
075800     IF WS-RAND-FRACTION LESS WS-KD-PROB THEN
075900        SET WS-KD-THIS-EXCH TO TRUE
076000
076100        IF WS-ATACANTE-ES-A THEN
076200           ADD 1 TO WS-KD-A
076300           ADD 1 TO WS-KD-TOT-B
076400        ELSE
076500           ADD 1 TO WS-KD-B
076600           ADD 1 TO WS-KD-TOT-A
076700        END-IF
076800
076900        COMPUTE WS-DANO ROUNDED = 3 + 4 * WS-ATT-POW
077000        ADD WS-DANO TO WS-DEF-DMG
077100
077200        PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
077300        MOVE WS-RAND-FRACTION TO WS-RAND-3
077400        COMPUTE WS-TEMP-DEC2 ROUNDED =
077500              WS-DEF-KOTHR * (0.85 + 0.10 * WS-RAND-3)
077600
077700        IF WS-DEF-DMG GREATER WS-TEMP-DEC2 THEN
077800           SET WS-FIGHT-OVER TO TRUE
077900           MOVE 'TKO'      TO WS-RESULT-TYPE
078000           MOVE WS-ROUND   TO WS-END-ROUND
078100           MOVE 'KD-TRIGGERED STOPPAGE' TO WS-ROUND-STOP-NOTE
078200           IF WS-ATACANTE-ES-A THEN
078300              MOVE BOUT-BOXER-A-ID TO WS-WINNER-ID
078400              MOVE BOUT-BOXER-B-ID TO WS-LOSER-ID
078500           ELSE
078600              MOVE BOUT-BOXER-B-ID TO WS-WINNER-ID
078700              MOVE BOUT-BOXER-A-ID TO WS-LOSER-ID
078800           END-IF
078900        END-IF
079000
079100        IF WS-ATACANTE-ES-A THEN
079200           MOVE WS-DEF-DMG TO WS-DMG-B
079300        ELSE
079400           MOVE WS-DEF-DMG TO WS-DMG-A
079500        END-IF
079600     END-IF.
079700
079800 3220-CHEQUEO-KD-F. EXIT.
079900
080000
080100*--------------------------------------------------------------
080200*    ONE-PUNCH KO CHECK - ONLY REACHED WHEN THE FIGHT DID NOT
080300*    ALREADY END IN THE KNOCKDOWN CHECK ABOVE (RVG 1996-02-18)    RVG96
080400*--------------------------------------------------------------
080500 3230-CHEQUEO-KO-I.
080600
080700     COMPUTE WS-TEMP-DEC = (WS-DEF-DMG - 90) / 60
080800     IF WS-TEMP-DEC LESS ZEROS THEN
080900        MOVE ZEROS TO WS-TEMP-DEC
081000     END-IF
081100     COMPUTE WS-KO-PROB ROUNDED =
081200           0.0005 + 0.015 * WS-ATT-POW + 0.008 * WS-TEMP-DEC
081300
081400     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
081500     IF WS-RAND-FRACTION LESS WS-KO-PROB THEN
081600        SET WS-FIGHT-OVER TO TRUE
081700        MOVE 'KO'      TO WS-RESULT-TYPE
081800        MOVE WS-ROUND  TO WS-END-ROUND
081900        MOVE 'ONE-PUNCH KNOCKOUT' TO WS-ROUND-STOP-NOTE
082000        IF WS-ATACANTE-ES-A THEN
082100           MOVE BOUT-BOXER-A-ID TO WS-WINNER-ID
082200           MOVE BOUT-BOXER-B-ID TO WS-LOSER-ID
082300        ELSE
082400           MOVE BOUT-BOXER-B-ID TO WS-WINNER-ID
082500           MOVE BOUT-BOXER-A-ID TO WS-LOSER-ID
082600        END-IF
082700     END-IF.
082800
082900 3230-CHEQUEO-KO-F. EXIT.
083000
083100
083200*--------------------------------------------------------------
083300*    BETWEEN-ROUND CORNER STOPPAGE - CHECK A FIRST, THEN B.
083400*    IF A'S CORNER PULLS HIM, B WINS BY TKO AND B IS NEVER
083500*    CHECKED (KTB 1996-08-05)                                     KTB96
083600*--------------------------------------------------------------
083700 3300-CORNER-STOPPAGE-I.
083800
083900     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
084000     COMPUTE WS-TEMP-DEC ROUNDED =
084100           WS-KOTHR-A * (0.95 + 0.10 * WS-RAND-FRACTION)
084200     IF WS-DMG-A GREATER WS-TEMP-DEC THEN
084300        SET WS-FIGHT-OVER TO TRUE
084400        MOVE 'TKO'     TO WS-RESULT-TYPE
084500        MOVE WS-ROUND  TO WS-END-ROUND
084600        MOVE 'CORNER STOPPAGE' TO WS-ROUND-STOP-NOTE
084700        MOVE BOUT-BOXER-B-ID TO WS-WINNER-ID
084800        MOVE BOUT-BOXER-A-ID TO WS-LOSER-ID
084900     END-IF
085000
085100     IF NOT WS-FIGHT-OVER THEN
085200        PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
085300        COMPUTE WS-TEMP-DEC ROUNDED =
085400              WS-KOTHR-B * (0.95 + 0.10 * WS-RAND-FRACTION)
085500        IF WS-DMG-B GREATER WS-TEMP-DEC THEN
085600           SET WS-FIGHT-OVER TO TRUE
085700           MOVE 'TKO'     TO WS-RESULT-TYPE
085800           MOVE WS-ROUND  TO WS-END-ROUND
085900           MOVE 'CORNER STOPPAGE' TO WS-ROUND-STOP-NOTE
086000           MOVE BOUT-BOXER-A-ID TO WS-WINNER-ID
086100           MOVE BOUT-BOXER-B-ID TO WS-LOSER-ID
086200        END-IF
086300     END-IF.
086400
086500 3300-CORNER-STOPPAGE-F. EXIT.
086600
086700
086800*--------------------------------------------------------------
086900*    JUDGE SCORING - THREE JUDGES, EACH WITH ITS OWN BIAS DRAW,
087000*    CALLS THE ROUND-SCORER RULE AND ADDS TO THE RUNNING CARDS
087100*    (HFS 2001-06-14)                                             HFS01
087200*--------------------------------------------------------------
087300 3400-JUECES-PUNTUAR-I.
087400
087500     PERFORM 3410-UN-JUEZ-I THRU 3410-UN-JUEZ-F
087600        VARYING WS-JUDGE-IX FROM 1 BY 1
087700           UNTIL WS-JUDGE-IX GREATER 3.
087800
087900 3400-JUECES-PUNTUAR-F. EXIT.
088000
088100 3410-UN-JUEZ-I.
088200
088300     PERFORM 3050-GENERAR-RANDOM-I THRU 3050-GENERAR-RANDOM-F
088400     COMPUTE WS-JUDGE-BIAS ROUNDED =
088500           (WS-RAND-FRACTION - 0.5) * 0.4
088600
088700     PERFORM 4000-ROUND-SCORER-I THRU 4000-ROUND-SCORER-F
088800
088900     ADD WS-PTS-A TO WS-CARD-A (WS-JUDGE-IX)
089000     ADD WS-PTS-B TO WS-CARD-B (WS-JUDGE-IX).
089100
089200 3410-UN-JUEZ-F. EXIT.
089300
089400
089500*--------------------------------------------------------------
089600*    ROUND-SCORER - MARGIN, THEN KNOCKDOWN ADJUSTMENT, THEN THE
089700*    LOSER-SCORED-A-KNOCKDOWN FLOOR - A BOXER WHO WAS FLOORED
089800*    THIS ROUND IS NEVER CARDED BELOW A 9 EVEN IF HE WAS OUT-
089900*    LANDED (RVG 1995-04-03 / KTB 1995-09-21)                     KTB95
090000*--------------------------------------------------------------
090100 4000-ROUND-SCORER-I.
090200
090300     COMPUTE WS-MARGIN ROUNDED =
090400           (WS-LANDED-A - WS-LANDED-B) + WS-JUDGE-BIAS
090500
090600     IF WS-MARGIN GREATER 0.5 THEN
090700        MOVE 10 TO WS-PTS-A
090800        MOVE 9  TO WS-PTS-B
090900     ELSE
091000        IF WS-MARGIN LESS -0.5 THEN
091100           MOVE 9  TO WS-PTS-A
091200           MOVE 10 TO WS-PTS-B
091300        ELSE
091400           MOVE 10 TO WS-PTS-A
091500           MOVE 10 TO WS-PTS-B
091600        END-IF
091700     END-IF
091800
091900     PERFORM 4010-AJUSTE-KD-I THRU 4010-AJUSTE-KD-F
092000     PERFORM 4020-PISO-KD-PERDEDOR-I THRU 4020-PISO-KD-PERDEDOR-F.
092100
092200 4000-ROUND-SCORER-F. EXIT.
092300
092400*    KNOCKDOWN ADJUSTMENT - A KD SCORED PULLS THE SCORER DOWN
092500*    WHEN THE SCORER WAS AHEAD OR EVEN
092600 4010-AJUSTE-KD-I.
092700
092800     IF WS-KD-A GREATER ZEROS AND WS-PTS-A NOT LESS WS-PTS-B THEN
092900        COMPUTE WS-PTS-B = WS-PTS-B - WS-KD-A
093000        IF WS-PTS-B LESS 7 THEN
093100           MOVE 7 TO WS-PTS-B
093200        END-IF
093300     END-IF
093400
093500     IF WS-KD-B GREATER ZEROS AND WS-PTS-B NOT LESS WS-PTS-A THEN
093600        COMPUTE WS-PTS-A = WS-PTS-A - WS-KD-B
093700        IF WS-PTS-A LESS 7 THEN
093800           MOVE 7 TO WS-PTS-A
093900        END-IF
094000     END-IF.
094100
094200 4010-AJUSTE-KD-F. EXIT.
094300
094400*    LOSER-SCORED-A-KNOCKDOWN FLOOR - EVEN A LOSING ROUND WITH A
094500*    KD IN IT CANNOT SCORE LOWER THAN 9
094600 4020-PISO-KD-PERDEDOR-I.
094700
094800     IF WS-KD-A GREATER ZEROS AND WS-PTS-B GREATER WS-PTS-A THEN
094900        IF WS-PTS-B LESS 9 THEN
095000           MOVE 9 TO WS-PTS-B
095100        END-IF
095200     END-IF
095300
095400     IF WS-KD-B GREATER ZEROS AND WS-PTS-A GREATER WS-PTS-B THEN
095500        IF WS-PTS-A LESS 9 THEN
095600           MOVE 9 TO WS-PTS-A
095700        END-IF
095800     END-IF.
095900
096000 4020-PISO-KD-PERDEDOR-F. EXIT.
096100
096200
096300*--------------------------------------------------------------
096400*    FATIGUE UPDATE - EACH FIGHTER TIRES FASTER WHEN THE OTHER
096500*    LANDED MORE PUNCHES THIS ROUND, CAPPED AT 0.9 (HFS
096600*    2003-07-09)
096700*--------------------------------------------------------------
096800 3500-ACTUALIZAR-FATIGA-I.
096900
097000     COMPUTE WS-TEMP-DEC = WS-LANDED-A + WS-LANDED-B
097100     IF WS-TEMP-DEC LESS 1 THEN
097200        MOVE 1 TO WS-TEMP-DEC
097300     END-IF
097400
097500     COMPUTE WS-FAT-A ROUNDED =
097600           WS-FAT-A + 0.035 + 0.015 * (WS-LANDED-B / WS-TEMP-DEC)
097700     COMPUTE WS-FAT-B ROUNDED =
097800           WS-FAT-B + 0.035 + 0.015 * (WS-LANDED-A / WS-TEMP-DEC)
097900
098000     IF WS-FAT-A GREATER 0.9 THEN
098100        MOVE 0.9 TO WS-FAT-A
098200     END-IF
098300     IF WS-FAT-B GREATER 0.9 THEN
098400        MOVE 0.9 TO WS-FAT-B
098500     END-IF.
098600
098700 3500-ACTUALIZAR-FATIGA-F. EXIT.
098800
098900
099000*--------------------------------------------------------------
099100*    DECISION - COUNT CARDS WON OVER THE JUDGES' TABLE, THEN
099200*    CLASSIFY UNANIMOUS/SPLIT/MAJORITY/DRAW (RVG 1995-04-03,      RVG95
099300*    ONE VARYING PERFORM OVER WS-CARD-ROW INSTEAD OF THREE REPEATED
099400*    IF BLOCKS (HFS 2011-02-22, TICKET TT-2441)                  TT-2441
099500*--------------------------------------------------------------
099600 3600-DECISION-FINAL-I.
099700
099800     MOVE ZEROS TO WS-CARDS-A-WON WS-CARDS-B-WON
099900
100000     PERFORM 3610-CONTAR-TARJETA-I THRU 3610-CONTAR-TARJETA-F
100100        VARYING WS-CARD-IX FROM 1 BY 1
100200           UNTIL WS-CARD-IX GREATER 3
100300
100400     MOVE 'DECISION' TO WS-RESULT-TYPE
100500     MOVE BOUT-ROUNDS TO WS-END-ROUND
100600
100700     IF WS-CARDS-A-WON GREATER WS-CARDS-B-WON THEN
100800        MOVE BOUT-BOXER-A-ID TO WS-WINNER-ID
100900        MOVE BOUT-BOXER-B-ID TO WS-LOSER-ID
101000        IF WS-CARDS-A-WON EQUAL 3 THEN
101100           MOVE 'UNANIMOUS' TO WS-VERDICT
101200        ELSE
101300           IF WS-CARDS-B-WON EQUAL 1 THEN
101400              MOVE 'SPLIT' TO WS-VERDICT
101500           ELSE
101600              MOVE 'MAJORITY' TO WS-VERDICT
101700           END-IF
101800        END-IF
101900     ELSE
102000        IF WS-CARDS-B-WON GREATER WS-CARDS-A-WON THEN
102100           MOVE BOUT-BOXER-B-ID TO WS-WINNER-ID
102200           MOVE BOUT-BOXER-A-ID TO WS-LOSER-ID
102300           IF WS-CARDS-B-WON EQUAL 3 THEN
102400              MOVE 'UNANIMOUS' TO WS-VERDICT
102500           ELSE
102600              IF WS-CARDS-A-WON EQUAL 1 THEN
102700                 MOVE 'SPLIT' TO WS-VERDICT
102800              ELSE
102900                 MOVE 'MAJORITY' TO WS-VERDICT
103000              END-IF
103100           END-IF
103200        ELSE
103300           MOVE ZEROS  TO WS-WINNER-ID WS-LOSER-ID
103400           MOVE 'DRAW' TO WS-VERDICT
103500        END-IF
103600     END-IF.
103700
103800 3600-DECISION-FINAL-F. EXIT.
103900
104000*    ONE JUDGE'S ROW OF THE CARDS TABLE - WHO WON THAT CARD, IF
104100*    ANYONE (HFS 2011-02-22, TICKET TT-2441)                      TT-2441
104200 3610-CONTAR-TARJETA-I.
104300
104400     IF WS-CARD-A (WS-CARD-IX) GREATER WS-CARD-B (WS-CARD-IX) THEN
104500        ADD 1 TO WS-CARDS-A-WON
104600     ELSE
104700        IF WS-CARD-B (WS-CARD-IX) GREATER WS-CARD-A (WS-CARD-IX) THEN
104800           ADD 1 TO WS-CARDS-B-WON
104900        END-IF
105000     END-IF.
105100
105200 3610-CONTAR-TARJETA-F. EXIT.
105300
105400*--------------------------------------------------------------
105500*    PLAY-BY-PLAY - ONE RECORD PER COMPLETED ROUND, WITH A 'Y'
105600*    STOPPAGE FLAG AND NOTE ON THE ROUND THE FIGHT ENDED
105700*--------------------------------------------------------------
105800 5200-GRABAR-JUGADA-I.
105900
106000     MOVE BOUT-ID   TO JUG-BOUT-ID
106100     MOVE WS-ROUND  TO JUG-ROUND-NO
106200     MOVE WS-LANDED-A TO JUG-LANDED-A
106300     MOVE WS-LANDED-B TO JUG-LANDED-B
106400     MOVE WS-KD-A   TO JUG-KD-A
106500     MOVE WS-KD-B   TO JUG-KD-B
106600
106700     IF WS-FIGHT-OVER THEN
106800        MOVE 'Y' TO JUG-STOPPAGE
106900        MOVE WS-ROUND-STOP-NOTE TO JUG-NOTE
107000     ELSE
107100        MOVE 'N' TO JUG-STOPPAGE
107200        MOVE SPACES TO JUG-NOTE
107300     END-IF
107400
107500     WRITE REG-SALIDA-JUG FROM WS-REG-JUGADA
107600     IF FS-PXPLAY IS NOT EQUAL '00' THEN
107700        DISPLAY '* ERROR EN WRITE PXPLAY = ' FS-PXPLAY
107800        MOVE 9999 TO RETURN-CODE
107900     END-IF.
108000
108100 5200-GRABAR-JUGADA-F. EXIT.
108200
108300
108400*--------------------------------------------------------------
108500*    FIGHT-RESULT RECORD - STOPPAGES CARRY NO SCORECARDS; A
108600*    DECISION CARRIES ALL THREE JUDGES' CARDS (RVG 1995-04-03,    RVG95
108700*    DEBUG DUMP HFS 2003-07-09)                                   HFS03
108800*--------------------------------------------------------------
108900 5800-GRABAR-RESULTADO-I.
109000
109100     MOVE SPACES TO WS-REG-RESULTADO
109200     MOVE BOUT-ID        TO RSLT-BOUT-ID
109300     MOVE WS-RESULT-TYPE TO RSLT-RESULT-TYPE
109400     MOVE WS-VERDICT     TO RSLT-VERDICT
109500     MOVE WS-END-ROUND   TO RSLT-END-ROUND
109600     MOVE WS-WINNER-ID   TO RSLT-WINNER-ID
109700     MOVE WS-LOSER-ID    TO RSLT-LOSER-ID
109800     MOVE WS-DMG-A       TO RSLT-DAMAGE-TO-A
109900     MOVE WS-DMG-B       TO RSLT-DAMAGE-TO-B
110000     MOVE WS-KD-TOT-A    TO RSLT-KD-SUFFRD-A
110100     MOVE WS-KD-TOT-B    TO RSLT-KD-SUFFRD-B
110200
110300     IF WS-RESULT-TYPE EQUAL 'DECISION' THEN
110400        MOVE WS-CARD-A (1) TO RSLT-CARD-1-A
110500        MOVE WS-CARD-B (1) TO RSLT-CARD-1-B
110600        MOVE WS-CARD-A (2) TO RSLT-CARD-2-A
110700        MOVE WS-CARD-B (2) TO RSLT-CARD-2-B
110800        MOVE WS-CARD-A (3) TO RSLT-CARD-3-A
110900        MOVE WS-CARD-B (3) TO RSLT-CARD-3-B
111000     ELSE
111100*       KO/TKO CARRY NO SCORECARDS, BUT THE PICTURE IS NUMERIC -
111200*       ZERO IT, DON'T LEAVE THE MOVE SPACES ABOVE SITTING IN A
111300*       PIC 9 FIELD (HFS 2011-02-22, TICKET TT-2442)              TT-2442
111400        MOVE ZEROS TO RSLT-CARD-1-A RSLT-CARD-1-B
111500                       RSLT-CARD-2-A RSLT-CARD-2-B
111600                       RSLT-CARD-3-A RSLT-CARD-3-B
111700     END-IF
111800
111900     IF UPSI-DEBUG-ON THEN
112000        DISPLAY '* DEBUG RESULT: ' WS-DEBUG-RESULT
112100     END-IF
112200
112300     WRITE REG-SALIDA-RSLT FROM WS-REG-RESULTADO
112400     IF FS-RESULTS IS NOT EQUAL '00' THEN
112500        DISPLAY '* ERROR EN WRITE RESULTS = ' FS-RESULTS
112600        MOVE 9999 TO RETURN-CODE
112700     END-IF
112800
112900     EVALUATE WS-RESULT-TYPE
113000        WHEN 'KO'
113100           ADD 1 TO WS-CANT-KO
113200        WHEN 'TKO'
113300           ADD 1 TO WS-CANT-TKO
113400        WHEN OTHER
113500           ADD 1 TO WS-CANT-DECISION
113600           IF WS-VERDICT EQUAL 'DRAW' THEN
113700              ADD 1 TO WS-CANT-DRAWS
113800           END-IF
113900     END-EVALUATE.
114000
114100 5800-GRABAR-RESULTADO-F. EXIT.
114200
114300
114400*--------------------------------------------------------------
114500*    SEEDED CONGRUENTIAL GENERATOR - X(N+1) = 16807 * X(N)
114600*    MOD (2**31 - 1), RETURNED AS A FRACTION IN [0,1) (RVG
114700*    1995-04-03, SEED-MIX STEP RVG 1998-11-02)                    RVG98
114800*--------------------------------------------------------------
114900 3050-GENERAR-RANDOM-I.
115000
115100     COMPUTE WS-RAND-PRODUCT = WS-RAND-SEED * 16807
115200     DIVIDE WS-RAND-PRODUCT BY 2147483647
115300        GIVING WS-RAND-QUOT REMAINDER WS-RAND-SEED
115400     IF WS-RAND-SEED LESS ZEROS THEN
115500        ADD 2147483647 TO WS-RAND-SEED
115600     END-IF
115700     IF WS-RAND-SEED EQUAL ZEROS THEN
115800        MOVE 1 TO WS-RAND-SEED
115900     END-IF
116000
116100     COMPUTE WS-RAND-FRACTION ROUNDED =
116200           WS-RAND-SEED / 2147483647.
116300
116400 3050-GENERAR-RANDOM-F. EXIT.
116500
116600
116700*--------------------------------------------------------------
116800*    SIGMOID BY TABLE LOOKUP AND LINEAR INTERPOLATION - REPLACES
116900*    THE OLD SERIES-EXPANSION ROUTINE (KTB 2006-01-23)            KTB06
117000*--------------------------------------------------------------
117100 3070-SIGMOID-I.
117200
117300     IF WS-SIG-X LESS -6 THEN
117400        MOVE -6 TO WS-SIG-X
117500     END-IF
117600     IF WS-SIG-X GREATER 6 THEN
117700        MOVE 6 TO WS-SIG-X
117800     END-IF
117900
118000     COMPUTE WS-SIG-IX = ((WS-SIG-X + 6) / 0.5) + 1
118100     IF WS-SIG-IX LESS 1 THEN
118200        MOVE 1 TO WS-SIG-IX
118300     END-IF
118400     IF WS-SIG-IX GREATER 24 THEN
118500        MOVE 24 TO WS-SIG-IX
118600     END-IF
118700
118800     COMPUTE WS-SIG-FRAC ROUNDED =
118900           ((WS-SIG-X + 6) / 0.5) - (WS-SIG-IX - 1)
119000
119100     MOVE WS-SIG-ITEM (WS-SIG-IX)     TO WS-SIG-LO
119200     MOVE WS-SIG-ITEM (WS-SIG-IX + 1) TO WS-SIG-HI
119300
119400     COMPUTE WS-SIG-RESULT ROUNDED =
119500           WS-SIG-LO + WS-SIG-FRAC * (WS-SIG-HI - WS-SIG-LO).
119600
119700 3070-SIGMOID-F. EXIT.
119800
119900
120000*--------------------------------------------------------------
120100 9999-FINAL-I.
120200
120300     CLOSE FIGHTERS
120400     IF FS-FIGHTERS IS NOT EQUAL '00' THEN
120500        DISPLAY '* ERROR EN CLOSE FIGHTERS = ' FS-FIGHTERS
120600        MOVE 9999 TO RETURN-CODE
120700     END-IF
120800
120900     CLOSE BOUTS
121000     IF FS-BOUTS IS NOT EQUAL '00' THEN
121100        DISPLAY '* ERROR EN CLOSE BOUTS = ' FS-BOUTS
121200        MOVE 9999 TO RETURN-CODE
121300     END-IF
121400
121500     CLOSE RESULTS
121600     IF FS-RESULTS IS NOT EQUAL '00' THEN
121700        DISPLAY '* ERROR EN CLOSE RESULTS = ' FS-RESULTS
121800        MOVE 9999 TO RETURN-CODE
121900     END-IF
122000
122100     CLOSE PXPLAY
122200     IF FS-PXPLAY IS NOT EQUAL '00' THEN
122300        DISPLAY '* ERROR EN CLOSE PXPLAY = ' FS-PXPLAY
122400        MOVE 9999 TO RETURN-CODE
122500     END-IF
122600
122700     DISPLAY '=============================='
122800     MOVE WS-CANT-BOUTS-LEIDOS TO WS-CANT-NUM-PRINT
122900     DISPLAY ' BOUTS PROCESSED:             ' WS-CANT-NUM-PRINT
123000     MOVE WS-CANT-KO           TO WS-CANT-NUM-PRINT
123100     DISPLAY ' WINS BY KO:                  ' WS-CANT-NUM-PRINT
123200     MOVE WS-CANT-TKO          TO WS-CANT-NUM-PRINT
123300     DISPLAY ' WINS BY TKO:                 ' WS-CANT-NUM-PRINT
123400     MOVE WS-CANT-DECISION     TO WS-CANT-NUM-PRINT
123500     DISPLAY ' DECISIONS (INCL DRAWS):      ' WS-CANT-NUM-PRINT
123600     MOVE WS-CANT-DRAWS        TO WS-CANT-NUM-PRINT
123700     DISPLAY ' DRAWS:                       ' WS-CANT-NUM-PRINT.
123800
123900 9999-FINAL-F. EXIT.
