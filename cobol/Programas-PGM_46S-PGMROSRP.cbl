000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMROSRP.
000300 AUTHOR. R VILLAGRA.
000400 INSTALLATION. LEAGUE DATA PROCESSING - BATCH APPLICATIONS.
000500 DATE-WRITTEN. 1995-05-02.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL LEAGUE USE ONLY.
000800******************************************************************
000900*                   ROSTER-REPORT                                *
001000*                   ==============                               *
001100*   LOADS THE FULL FIGHTER ROSTER (NAME, WEIGHT CLASS, STABLE,   *
001200*   WIN-LOSS-DRAW-KO RECORD) INTO A WORKING TABLE, APPLIES THE   *
001300*   OPTIONAL NAME/STABLE SUBSTRING FILTER FROM THE SYSIN CONTROL *
001400*   CARD, SORTS BY THE REQUESTED COLUMN AND DIRECTION WITH THE   *
001500*   STANDARD LAST-NAME/FIRST-NAME/BOXER-ID TIE-BREAK, AND PRINTS *
001600*   UP TO 200 ROWS AS A COLUMNAR LISTING WITH A GRAND-TOTAL LINE *
001700*   OF W/L/D/KO OVER THE ROWS ACTUALLY PRINTED.                  *
001800******************************************************************
001900* MAINTENANCE LOG
002000* 1995-05-02 RVG  FIRST CUT - STRAIGHT LISTING, NO FILTER/SORT,
002100*                 SORTED ALREADY BY THE EXTRACT JOB UPSTREAM
002200* 1995-11-20 KTB  ADDED THE SUBSTRING FILTER AGAINST NAME/STABLE
002300*                 PER REQUEST FROM THE MATCHMAKERS' OFFICE
002400* 1996-08-14 RVG  REPLACED THE UPSTREAM-SORT ASSUMPTION WITH AN
002500*                 IN-PROGRAM TABLE SORT SO THE SAME EXTRACT CAN
002600*                 BE BROWSED BY ANY OF EIGHT COLUMNS, ASC OR DESC
002700* 1998-12-30 RVG  Y2K SWEEP - NO 2-DIGIT YEARS IN THIS PROGRAM,
002800*                 NO CHANGE REQUIRED
002900* 2002-10-04 HFS  GRAND-TOTAL LINE NOW ACCUMULATES OVER THE 200
003000*                 ROWS PRINTED ONLY, NOT THE WHOLE FILTERED SET,
003100*                 TICKET TT-1640 (AUDIT CAUGHT THE MISMATCH)      TT-1640
003200* 2005-02-28 KTB  SORT KEY BUILT AS A GENERIC ALPHANUMERIC STRING
003300*                 (SEE COPY ROSTER) SO ONE COMPARE PARAGRAPH
003400*                 HANDLES ALL EIGHT SORT COLUMNS
003500* 2008-03-11 HFS  OUTPUT HARD-CAPPED AT 200 ROWS, TICKET TT-2290  TT-2290
003600*                 (A STABLE NAME FILTER WITH NO QUERY WAS BLOWING
003700*                 THROUGH A FULL BOX OF PAPER)
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NAME-CHARS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
004400     UPSI-0 ON STATUS IS UPSI-DEBUG-ON
004500            OFF STATUS IS UPSI-DEBUG-OFF.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT ROSTER   ASSIGN DDROSTER
005100            FILE STATUS IS FS-ROSTER.
005200
005300     SELECT LISTADO  ASSIGN DDLISTA
005400            FILE STATUS IS FS-LISTADO.
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  ROSTER
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  REG-ENTRADA-ROS     PIC X(100).
006400
006500 FD  LISTADO
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-SALIDA          PIC X(132).
006900
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007300
007400*---- FILE STATUS ------------------------------------------------
007500 77  FS-ROSTER               PIC XX      VALUE SPACES.
007600     88  FS-ROSTER-FIN                   VALUE '10'.
007700 77  FS-LISTADO              PIC XX      VALUE SPACES.
007800
007900*---- CONTROL CARD READ FROM SYSIN - QUERY / SORT KEY / DIR ------
008000 01  WS-CTL-CARD.
008100     03  CTL-QUERY           PIC X(20)    VALUE SPACES.
008200     03  CTL-SORT-KEY        PIC X(12)    VALUE SPACES.
008300     03  CTL-SORT-DIR        PIC X(04)    VALUE SPACES.
008400     88  CTL-SORT-DESC                    VALUE 'DESC'.
008500*    RAW 36-BYTE VIEW OF THE WHOLE CARD SO IT CAN BE ECHOED TO
008600*    THE JOB LOG IN ONE DISPLAY (HFS 2008-03-11, TT-2290 - THE    TT-2290
008700*    RUNAWAY REPORT TURNED OUT TO BE A MISPUNCHED SORT-DIR)
008800 01  WS-CTL-CARD-RAW REDEFINES WS-CTL-CARD
008900                             PIC X(36).
009000
009100*---- CASE-FOLD TRANSLATE TABLES FOR THE SUBSTRING FILTER --------
009200 77  WS-UPPER-ALPHA  PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009300 77  WS-LOWER-ALPHA  PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
009400 77  WS-QUERY-LOWER          PIC X(20)   VALUE SPACES.
009500 77  WS-TARGET-LOWER         PIC X(20)   VALUE SPACES.
009600 77  WS-QUERY-LEN            PIC 9(02) COMP VALUE ZEROS.
009700 77  WS-MATCH-SW             PIC X(01)   VALUE 'N'.
009800     88  WS-MATCH-OK                     VALUE 'Y'.
009900
010000*---- SUBSCRIPTS / COUNTERS (COMP PER SHOP STANDARD) -------------
010100 77  WS-IX                    PIC 9(04) COMP VALUE ZEROS.
010200 77  WS-JX                    PIC 9(04) COMP VALUE ZEROS.
010300 77  WS-SX                    PIC 9(02) COMP VALUE ZEROS.
010400 77  WS-LIMIT-IX               PIC 9(04) COMP VALUE ZEROS.
010500
010600 77  WS-SLIDE-SW              PIC X(01)   VALUE 'N'.
010700 77  WS-STOP-SW               PIC X(01)   VALUE 'N'.
010800
010900 77  WS-CANT-LEIDOS           PIC 9(05) COMP VALUE ZEROS.
011000 77  WS-CANT-FILTRADOS        PIC 9(05) COMP VALUE ZEROS.
011100 77  WS-CANT-IMPRESOS         PIC 9(05) COMP VALUE ZEROS.
011200
011300 77  WS-TOT-WINS              PIC 9(07) COMP VALUE ZEROS.
011400 77  WS-TOT-LOSSES            PIC 9(07) COMP VALUE ZEROS.
011500 77  WS-TOT-DRAWS             PIC 9(07) COMP VALUE ZEROS.
011600 77  WS-TOT-KO-WINS           PIC 9(07) COMP VALUE ZEROS.
011700
011800 77  WS-CANT-NUM-PRINT        PIC ZZZZ9.
011900
012000*---- PRINT PAGINATION -------------------------------------------
012100 77  IMP-CUENTA-LINEA         PIC 9(02) COMP VALUE ZEROS.
012200 77  IMP-CUENTA-PAGINA        PIC 9(02) COMP VALUE 01.
012300 77  IMP-LINE                 PIC X(132)  VALUE ALL '='.
012400 77  IMP-LINE2                PIC X(132)  VALUE ALL '-'.
012500
012600*---- WORK TABLE HOLDING THE LOADED (THEN FILTERED, SORTED) ------
012700*---- ROSTER - 500 ENTRIES IS WELL PAST THE 200-ROW OUTPUT CAP ---
012800 01  WS-TABLA-ROSTER.
012900     03  WS-TBL-ENTRY OCCURS 500 TIMES INDEXED BY WS-TX.
013000         05  TBL-BOXER-ID       PIC 9(06).
013100         05  TBL-FIRST-NAME     PIC X(20).
013200         05  TBL-LAST-NAME      PIC X(20).
013300         05  TBL-WEIGHT-CLASS   PIC X(20).
013400         05  TBL-STABLE-NAME    PIC X(20).
013500         05  TBL-WINS           PIC 9(03).
013600         05  TBL-LOSSES         PIC 9(03).
013700         05  TBL-DRAWS          PIC 9(03).
013800         05  TBL-KO-WINS        PIC 9(03).
013900*            GENERIC SORT KEY BUILT FROM THE REQUESTED COLUMN
014000         05  TBL-SORT-KEY       PIC X(20).
014100*            FIXED TIE-BREAK KEY - LAST/FIRST/BOXER-ID, ASC
014200         05  TBL-TIE-KEY        PIC X(46).
014300
014400*---- HOLD AREA FOR THE INSERTION-SORT SWAP ----------------------
014500 01  WS-HOLD-ENTRY.
014600     03  HOLD-BOXER-ID       PIC 9(06).
014700     03  HOLD-FIRST-NAME     PIC X(20).
014800     03  HOLD-LAST-NAME      PIC X(20).
014900     03  HOLD-WEIGHT-CLASS   PIC X(20).
015000     03  HOLD-STABLE-NAME    PIC X(20).
015100     03  HOLD-WINS           PIC 9(03).
015200     03  HOLD-LOSSES         PIC 9(03).
015300     03  HOLD-DRAWS          PIC 9(03).
015400     03  HOLD-KO-WINS        PIC 9(03).
015500     03  HOLD-SORT-KEY       PIC X(20).
015600     03  HOLD-TIE-KEY        PIC X(46).
015650     03  FILLER              PIC X(04)    VALUE SPACES.
015700
015800*---- DETAIL / TITLE / SUBTITLE / FOOTER PRINT LINES -------------
015900 01  WS-REG-DETALLE.
016000     03  FILLER              PIC X(02)   VALUE SPACES.
016100     03  DET-BOXER-ID-IMP    PIC ZZZZZ9.
016200     03  FILLER              PIC X(02)   VALUE SPACES.
016300     03  DET-NOMBRE-IMP      PIC X(32)   VALUE SPACES.
016400     03  FILLER              PIC X(02)   VALUE SPACES.
016500     03  DET-WGTCLASS-IMP    PIC X(20)   VALUE SPACES.
016600     03  FILLER              PIC X(02)   VALUE SPACES.
016700     03  DET-STABLE-IMP      PIC X(20)   VALUE SPACES.
016800     03  FILLER              PIC X(02)   VALUE SPACES.
016900     03  DET-WINS-IMP        PIC ZZ9.
017000     03  FILLER              PIC X(02)   VALUE SPACES.
017100     03  DET-LOSSES-IMP      PIC ZZ9.
017200     03  FILLER              PIC X(02)   VALUE SPACES.
017300     03  DET-DRAWS-IMP       PIC ZZ9.
017400     03  FILLER              PIC X(02)   VALUE SPACES.
017500     03  DET-KO-IMP          PIC ZZ9.
017600     03  FILLER              PIC X(19)   VALUE SPACES.
017700
017800 01  IMP-TITULO.
017900     03  FILLER             PIC X(03)   VALUE SPACES.
018000     03  FILLER             PIC X(28)   VALUE
018100                           'LEAGUE ROSTER LISTING - PAGE'.
018200     03  FILLER             PIC X(01)   VALUE SPACES.
018300     03  IMP-PAG-IMP        PIC Z9      VALUE ZEROS.
018400     03  FILLER             PIC X(98)   VALUE SPACES.
018500
018600 01  IMP-SUBTITULO.
018700     03  FILLER              PIC X(02)  VALUE SPACES.
018800     03  FILLER              PIC X(08)  VALUE 'ID'.
018900     03  FILLER              PIC X(26)  VALUE 'NAME'.
019000     03  FILLER              PIC X(22)  VALUE 'WEIGHT CLASS'.
019100     03  FILLER              PIC X(22)  VALUE 'STABLE'.
019200     03  FILLER              PIC X(05)  VALUE '  W'.
019300     03  FILLER              PIC X(05)  VALUE '  L'.
019400     03  FILLER              PIC X(05)  VALUE '  D'.
019500     03  FILLER              PIC X(05)  VALUE ' KO'.
019600     03  FILLER              PIC X(32)  VALUE SPACES.
019700
019800 01  IMP-FOOTER.
019900     03  FILLER             PIC X(03)   VALUE SPACES.
020000     03  FILLER             PIC X(12)   VALUE 'ROWS PRINTED'.
020100     03  FILLER             PIC X(02)   VALUE SPACES.
020200     03  IMP-CANT-IMP       PIC ZZZZ9.
020300     03  FILLER             PIC X(10)   VALUE SPACES.
020400     03  FILLER             PIC X(12)   VALUE 'GRAND TOTALS'.
020500     03  FILLER             PIC X(02)   VALUE SPACES.
020600     03  FILLER             PIC X(03)   VALUE 'W='.
020700     03  IMP-TOT-WINS-IMP   PIC ZZZZZZ9.
020800     03  FILLER             PIC X(03)   VALUE 'L='.
020900     03  IMP-TOT-LOSS-IMP   PIC ZZZZZZ9.
021000     03  FILLER             PIC X(03)   VALUE 'D='.
021100     03  IMP-TOT-DRAW-IMP   PIC ZZZZZZ9.
021200     03  FILLER             PIC X(04)   VALUE 'KO='.
021300     03  IMP-TOT-KO-IMP     PIC ZZZZZZ9.
021400     03  FILLER             PIC X(29)   VALUE SPACES.
021500
021600*//// COPY PARA LA LAYOUT DE ENTRADA ///////////////////////////
021700*    COPY ROSTER.
021800     COPY ROSTER.
021900*///////////////////////////////////////////////////////////////
022000
022100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022200
022300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022400 PROCEDURE DIVISION.
022500
022600 MAIN-PROGRAM-I.
022700
022800     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
022900     PERFORM 2100-LOAD-ROSTER-I  THRU 2100-LOAD-ROSTER-F
023000     PERFORM 2150-APLICAR-FILTRO-I
023100        THRU 2150-APLICAR-FILTRO-F
023200     PERFORM 2200-ORDENAR-TABLA-I
023300        THRU 2200-ORDENAR-TABLA-F
023400     PERFORM 2300-IMPRIMIR-TABLA-I
023500        THRU 2300-IMPRIMIR-TABLA-F
023600     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
023700
023800 MAIN-PROGRAM-F. GOBACK.
023900
024000
024100*--------------------------------------------------------------
024200 1000-INICIO-I.
024300
024400*    SYSIN CONTROL CARD: BYTES 1-20 QUERY, 21-32 SORT KEY NAME,
024500*    33-36 'DESC' OR SPACES (KTB 1995-11-20 / 1996-08-14)
024600     ACCEPT WS-CTL-CARD FROM SYSIN
024700     DISPLAY ' CONTROL CARD READ: ' WS-CTL-CARD-RAW
024800
024900     MOVE ZEROS TO IMP-CUENTA-LINEA
025000     MOVE 1     TO IMP-CUENTA-PAGINA
025100
025200     OPEN INPUT  ROSTER
025300     IF FS-ROSTER IS NOT EQUAL '00' THEN
025400        DISPLAY '* ERROR EN OPEN ROSTER = ' FS-ROSTER
025500        MOVE 9999 TO RETURN-CODE
025600        SET  FS-ROSTER-FIN TO TRUE
025700     END-IF
025800
025900     OPEN OUTPUT LISTADO
026000     IF FS-LISTADO IS NOT EQUAL '00' THEN
026100        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
026200        MOVE 9999 TO RETURN-CODE
026300        SET  FS-ROSTER-FIN TO TRUE
026400     END-IF
026500
026600*    PRE-FOLD THE QUERY STRING TO LOWER CASE ONCE, NOT PER ROW
026700     MOVE CTL-QUERY TO WS-QUERY-LOWER
026800     INSPECT WS-QUERY-LOWER CONVERTING WS-UPPER-ALPHA
026900                                    TO WS-LOWER-ALPHA
027000     PERFORM 2153-CALC-QUERY-LEN-I THRU 2153-CALC-QUERY-LEN-F.
027100
027200 1000-INICIO-F. EXIT.
027300
027400
027500*--------------------------------------------------------------
027600*    LOADS THE ROSTER FILE SEQUENTIALLY INTO WS-TABLA-ROSTER,
027700*    UP TO 500 ENTRIES (RVG 1996-08-14)                           RVG96
027800*--------------------------------------------------------------
027900 2100-LOAD-ROSTER-I.
028000
028100     PERFORM 2110-LEER-I THRU 2110-LEER-F
028200     PERFORM 2120-CARGAR-UNA-I THRU 2120-CARGAR-UNA-F
028300        UNTIL FS-ROSTER-FIN.
028400
028500 2100-LOAD-ROSTER-F. EXIT.
028600
028700 2120-CARGAR-UNA-I.
028800
028900     IF WS-CANT-LEIDOS NOT GREATER 500 THEN
029000        MOVE WS-CANT-LEIDOS       TO WS-IX
029100        MOVE ROS-BOXER-ID         TO TBL-BOXER-ID (WS-IX)
029200        MOVE ROS-FIRST-NAME       TO TBL-FIRST-NAME (WS-IX)
029300        MOVE ROS-LAST-NAME        TO TBL-LAST-NAME (WS-IX)
029400        MOVE ROS-WEIGHT-CLASS     TO TBL-WEIGHT-CLASS (WS-IX)
029500        MOVE ROS-STABLE-NAME      TO TBL-STABLE-NAME (WS-IX)
029600        MOVE ROS-WINS             TO TBL-WINS (WS-IX)
029700        MOVE ROS-LOSSES           TO TBL-LOSSES (WS-IX)
029800        MOVE ROS-DRAWS            TO TBL-DRAWS (WS-IX)
029900        MOVE ROS-KO-WINS          TO TBL-KO-WINS (WS-IX)
030000     ELSE
030100        DISPLAY '* ROSTER TABLE FULL AT 500 - REST SKIPPED'
030200     END-IF
030300
030400     PERFORM 2110-LEER-I THRU 2110-LEER-F.
030500
030600 2120-CARGAR-UNA-F. EXIT.
030700
030800 2110-LEER-I.
030900
031000     READ ROSTER INTO WS-TBL-ROSTER-ROW
031100
031200     EVALUATE FS-ROSTER
031300        WHEN '00'
031400           ADD 1 TO WS-CANT-LEIDOS
031500        WHEN '10'
031600           CONTINUE
031700        WHEN OTHER
031800           DISPLAY '* ERROR EN LECTURA ROSTER = ' FS-ROSTER
031900           MOVE 9999 TO RETURN-CODE
032000           SET FS-ROSTER-FIN TO TRUE
032100     END-EVALUATE.
032200
032300 2110-LEER-F. EXIT.
032400
032500
032600*--------------------------------------------------------------
032700*    APPLIES THE SUBSTRING FILTER (IF A QUERY WAS GIVEN) AND
032800*    BUILDS THE SORT KEY AND TIE-BREAK KEY FOR EVERY SURVIVING
032900*    ROW.  ROWS THAT DO NOT MATCH ARE COMPACTED OUT OF THE
033000*    TABLE SO THE SORT NEVER SEES THEM (KTB 1995-11-20)           KTB95
033100*--------------------------------------------------------------
033200 2150-APLICAR-FILTRO-I.
033300
033400     MOVE ZEROS TO WS-CANT-FILTRADOS
033500
033600     IF WS-CANT-LEIDOS GREATER 500 THEN
033700        MOVE 500 TO WS-LIMIT-IX
033800     ELSE
033900        MOVE WS-CANT-LEIDOS TO WS-LIMIT-IX
034000     END-IF
034100
034200     PERFORM 2151-FILTRAR-UNA-I THRU 2151-FILTRAR-UNA-F
034300        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-LIMIT-IX.
034400
034500 2150-APLICAR-FILTRO-F. EXIT.
034600
034700 2151-FILTRAR-UNA-I.
034800
034900     MOVE 'N' TO WS-MATCH-SW
035000
035100     IF CTL-QUERY = SPACES THEN
035200        SET WS-MATCH-OK TO TRUE
035300     ELSE
035400*           TRY FIRST NAME, THEN LAST NAME, THEN STABLE NAME
035500        PERFORM 2154-BUSCA-SUBCAD-I THRU 2154-BUSCA-SUBCAD-F
035600        IF NOT WS-MATCH-OK THEN
035700           MOVE TBL-LAST-NAME (WS-IX) TO WS-TARGET-LOWER
035800           INSPECT WS-TARGET-LOWER CONVERTING WS-UPPER-ALPHA
035900                                           TO WS-LOWER-ALPHA
036000           PERFORM 2155-COMPARAR-SUBCAD-I
036100              THRU 2155-COMPARAR-SUBCAD-F
036200        END-IF
036300        IF NOT WS-MATCH-OK THEN
036400           MOVE TBL-STABLE-NAME (WS-IX) TO WS-TARGET-LOWER
036500           INSPECT WS-TARGET-LOWER CONVERTING WS-UPPER-ALPHA
036600                                           TO WS-LOWER-ALPHA
036700           PERFORM 2155-COMPARAR-SUBCAD-I
036800              THRU 2155-COMPARAR-SUBCAD-F
036900        END-IF
037000     END-IF
037100
037200     IF WS-MATCH-OK THEN
037300        ADD 1 TO WS-CANT-FILTRADOS
037400        MOVE WS-CANT-FILTRADOS TO WS-JX
037500        IF WS-JX NOT EQUAL WS-IX THEN
037600           MOVE TBL-BOXER-ID (WS-IX)     TO TBL-BOXER-ID (WS-JX)
037700           MOVE TBL-FIRST-NAME (WS-IX)   TO TBL-FIRST-NAME (WS-JX)
037800           MOVE TBL-LAST-NAME (WS-IX)    TO TBL-LAST-NAME (WS-JX)
037900           MOVE TBL-WEIGHT-CLASS (WS-IX)
038000                                      TO TBL-WEIGHT-CLASS (WS-JX)
038100           MOVE TBL-STABLE-NAME (WS-IX)
038200                                      TO TBL-STABLE-NAME (WS-JX)
038300           MOVE TBL-WINS (WS-IX)         TO TBL-WINS (WS-JX)
038400           MOVE TBL-LOSSES (WS-IX)       TO TBL-LOSSES (WS-JX)
038500           MOVE TBL-DRAWS (WS-IX)        TO TBL-DRAWS (WS-JX)
038600           MOVE TBL-KO-WINS (WS-IX)      TO TBL-KO-WINS (WS-JX)
038700        END-IF
038800        PERFORM 2156-ARMAR-CLAVES-I THRU 2156-ARMAR-CLAVES-F
038900     END-IF.
039000
039100 2151-FILTRAR-UNA-F. EXIT.
039200
039300*    FIRST-NAME SUBSTRING TEST (SEPARATE PARAGRAPH SO THE "IF
039400*    NOT MATCH, TRY NEXT COLUMN" CHAIN ABOVE READS CLEANLY)
039500 2154-BUSCA-SUBCAD-I.
039600
039700     MOVE TBL-FIRST-NAME (WS-IX) TO WS-TARGET-LOWER
039800     INSPECT WS-TARGET-LOWER CONVERTING WS-UPPER-ALPHA
039900                                     TO WS-LOWER-ALPHA
040000     PERFORM 2155-COMPARAR-SUBCAD-I THRU 2155-COMPARAR-SUBCAD-F.
040100
040200 2154-BUSCA-SUBCAD-F. EXIT.
040300
040400*    TESTS WHETHER WS-QUERY-LOWER (LENGTH WS-QUERY-LEN) OCCURS
040500*    ANYWHERE IN WS-TARGET-LOWER, SETS WS-MATCH-SW
040600 2155-COMPARAR-SUBCAD-I.
040700
040800     IF WS-QUERY-LEN = ZEROS THEN
040900        SET WS-MATCH-OK TO TRUE
041000     ELSE
041100        MOVE 1 TO WS-SX
041200        PERFORM 2158-PROBAR-POS-I THRU 2158-PROBAR-POS-F
041300           UNTIL WS-MATCH-OK OR WS-SX > (21 - WS-QUERY-LEN)
041400     END-IF.
041500
041600 2155-COMPARAR-SUBCAD-F. EXIT.
041700
041800*    TESTS ONE STARTING POSITION OF THE SUBSTRING SEARCH -
041900*    SPLIT OUT SO THE SCAN ABOVE IS A STANDARD PERFORM THRU
042000*    UNTIL, NOT AN INLINE LOOP (SHOP STANDARD)
042100 2158-PROBAR-POS-I.
042200
042300     IF WS-TARGET-LOWER (WS-SX : WS-QUERY-LEN)
042400                 EQUAL WS-QUERY-LOWER (1 : WS-QUERY-LEN)
042500        SET WS-MATCH-OK TO TRUE
042600     ELSE
042700        ADD 1 TO WS-SX
042800     END-IF.
042900
043000 2158-PROBAR-POS-F. EXIT.
043100
043200*    LENGTH OF THE QUERY STRING, I.E. POSITION OF ITS LAST
043300*    NON-BLANK CHARACTER, SCANNING FROM THE RIGHT
043400 2153-CALC-QUERY-LEN-I.
043500
043600     MOVE 20 TO WS-QUERY-LEN
043700     PERFORM 2153-DEC-QUERY-LEN-I THRU 2153-DEC-QUERY-LEN-F
043800        UNTIL WS-QUERY-LEN = ZEROS
043900           OR WS-QUERY-LOWER (WS-QUERY-LEN : 1) NOT = SPACE.
044000
044100 2153-CALC-QUERY-LEN-F. EXIT.
044200
044300 2153-DEC-QUERY-LEN-I.
044400
044500     SUBTRACT 1 FROM WS-QUERY-LEN.
044600
044700 2153-DEC-QUERY-LEN-F. EXIT.
044800
044900*    BUILDS TBL-SORT-KEY FROM WHICHEVER COLUMN THE CONTROL
045000*    CARD ASKED FOR - AN UNRECOGNIZED SORT-KEY CODE IS TREATED
045050*    AS LAST NAME, THE SAME AS IF THE CARD HAD ASKED FOR IT -
045100*    PLUS THE FIXED TIE-BREAK KEY (KTB 2005-02-28)                KTB05
045200 2156-ARMAR-CLAVES-I.
045300
045400     EVALUATE CTL-SORT-KEY
045500        WHEN 'FIRST_NAME'
045600           MOVE TBL-FIRST-NAME (WS-JX)   TO TBL-SORT-KEY (WS-JX)
045700        WHEN 'WEIGHT_CLASS'
045800           MOVE TBL-WEIGHT-CLASS (WS-JX) TO TBL-SORT-KEY (WS-JX)
045900        WHEN 'STABLE'
046000           MOVE TBL-STABLE-NAME (WS-JX)  TO TBL-SORT-KEY (WS-JX)
046100        WHEN 'WINS'
046200           MOVE ZEROS TO WS-SORT-KEY-NUM-V
046300           MOVE TBL-WINS (WS-JX) TO WS-SORT-KEY-NUM-V
046400           MOVE WS-SORT-KEY-GEN TO TBL-SORT-KEY (WS-JX)
046500        WHEN 'LOSSES'
046600           MOVE ZEROS TO WS-SORT-KEY-NUM-V
046700           MOVE TBL-LOSSES (WS-JX) TO WS-SORT-KEY-NUM-V
046800           MOVE WS-SORT-KEY-GEN TO TBL-SORT-KEY (WS-JX)
046900        WHEN 'DRAWS'
047000           MOVE ZEROS TO WS-SORT-KEY-NUM-V
047100           MOVE TBL-DRAWS (WS-JX) TO WS-SORT-KEY-NUM-V
047200           MOVE WS-SORT-KEY-GEN TO TBL-SORT-KEY (WS-JX)
047300        WHEN 'KO_WINS'
047400           MOVE ZEROS TO WS-SORT-KEY-NUM-V
047500           MOVE TBL-KO-WINS (WS-JX) TO WS-SORT-KEY-NUM-V
047600           MOVE WS-SORT-KEY-GEN TO TBL-SORT-KEY (WS-JX)
047700        WHEN OTHER
047800           MOVE TBL-LAST-NAME (WS-JX)    TO TBL-SORT-KEY (WS-JX)
047900     END-EVALUATE
048000
048100     MOVE SPACES              TO TBL-TIE-KEY (WS-JX)
048200     MOVE TBL-LAST-NAME (WS-JX)  TO TBL-TIE-KEY (WS-JX) (1:20)
048300     MOVE TBL-FIRST-NAME (WS-JX) TO TBL-TIE-KEY (WS-JX) (21:20)
048400     MOVE TBL-BOXER-ID (WS-JX)   TO TBL-TIE-KEY (WS-JX) (41:6).
048500
048600 2156-ARMAR-CLAVES-F. EXIT.
048700
048800
048900*--------------------------------------------------------------
049000*    STRAIGHT INSERTION SORT OVER THE FILTERED ENTRIES, KEY
049100*    DIRECTION PER CTL-SORT-DIR, TIES BROKEN ALWAYS ASCENDING
049200*    ON TBL-TIE-KEY (RVG 1996-08-14)                              RVG96
049300*--------------------------------------------------------------
049400 2200-ORDENAR-TABLA-I.
049500
049600     IF WS-CANT-FILTRADOS GREATER 1 THEN
049700        PERFORM 2210-UNA-PASADA-I THRU 2210-UNA-PASADA-F
049800           VARYING WS-IX FROM 2 BY 1
049900              UNTIL WS-IX GREATER WS-CANT-FILTRADOS
050000     END-IF.
050100
050200 2200-ORDENAR-TABLA-F. EXIT.
050300
050400 2210-UNA-PASADA-I.
050500
050600     MOVE TBL-BOXER-ID (WS-IX)     TO HOLD-BOXER-ID
050700     MOVE TBL-FIRST-NAME (WS-IX)   TO HOLD-FIRST-NAME
050800     MOVE TBL-LAST-NAME (WS-IX)    TO HOLD-LAST-NAME
050900     MOVE TBL-WEIGHT-CLASS (WS-IX) TO HOLD-WEIGHT-CLASS
051000     MOVE TBL-STABLE-NAME (WS-IX)  TO HOLD-STABLE-NAME
051100     MOVE TBL-WINS (WS-IX)         TO HOLD-WINS
051200     MOVE TBL-LOSSES (WS-IX)       TO HOLD-LOSSES
051300     MOVE TBL-DRAWS (WS-IX)        TO HOLD-DRAWS
051400     MOVE TBL-KO-WINS (WS-IX)      TO HOLD-KO-WINS
051500     MOVE TBL-SORT-KEY (WS-IX)     TO HOLD-SORT-KEY
051600     MOVE TBL-TIE-KEY (WS-IX)      TO HOLD-TIE-KEY
051700
051800     MOVE WS-IX TO WS-JX
051900     MOVE 'N'   TO WS-STOP-SW
052000
052100     PERFORM 2220-DESLIZAR-I THRU 2220-DESLIZAR-F
052200        UNTIL WS-JX = 1 OR WS-STOP-SW = 'Y'
052300
052400     MOVE HOLD-BOXER-ID     TO TBL-BOXER-ID (WS-JX)
052500     MOVE HOLD-FIRST-NAME   TO TBL-FIRST-NAME (WS-JX)
052600     MOVE HOLD-LAST-NAME    TO TBL-LAST-NAME (WS-JX)
052700     MOVE HOLD-WEIGHT-CLASS TO TBL-WEIGHT-CLASS (WS-JX)
052800     MOVE HOLD-STABLE-NAME  TO TBL-STABLE-NAME (WS-JX)
052900     MOVE HOLD-WINS         TO TBL-WINS (WS-JX)
053000     MOVE HOLD-LOSSES       TO TBL-LOSSES (WS-JX)
053100     MOVE HOLD-DRAWS        TO TBL-DRAWS (WS-JX)
053200     MOVE HOLD-KO-WINS      TO TBL-KO-WINS (WS-JX)
053300     MOVE HOLD-SORT-KEY     TO TBL-SORT-KEY (WS-JX)
053400     MOVE HOLD-TIE-KEY      TO TBL-TIE-KEY (WS-JX).
053500
053600 2210-UNA-PASADA-F. EXIT.
053700
053800*    SLIDES THE ENTRY AT WS-JX - 1 UP ONE SLOT WHEN THE HELD
053900*    ENTRY BELONGS STRICTLY BEFORE IT; STOPS THE VARYING
054000*    PERFORM ABOVE OTHERWISE (OR WHEN THE TOP OF THE TABLE IS
054100*    REACHED) (RVG 1996-08-14)                                    RVG96
054200 2220-DESLIZAR-I.
054300
054400     PERFORM 2225-COMPARAR-CLAVES-I THRU 2225-COMPARAR-CLAVES-F
054500
054600     IF WS-SLIDE-SW = 'Y' THEN
054700        MOVE TBL-BOXER-ID (WS-JX - 1)     TO TBL-BOXER-ID (WS-JX)
054800        MOVE TBL-FIRST-NAME (WS-JX - 1)
054900                                      TO TBL-FIRST-NAME (WS-JX)
055000        MOVE TBL-LAST-NAME (WS-JX - 1)    TO TBL-LAST-NAME (WS-JX)
055100        MOVE TBL-WEIGHT-CLASS (WS-JX - 1)
055200                                      TO TBL-WEIGHT-CLASS (WS-JX)
055300        MOVE TBL-STABLE-NAME (WS-JX - 1)
055400                                      TO TBL-STABLE-NAME (WS-JX)
055500        MOVE TBL-WINS (WS-JX - 1)         TO TBL-WINS (WS-JX)
055600        MOVE TBL-LOSSES (WS-JX - 1)       TO TBL-LOSSES (WS-JX)
055700        MOVE TBL-DRAWS (WS-JX - 1)        TO TBL-DRAWS (WS-JX)
055800        MOVE TBL-KO-WINS (WS-JX - 1)      TO TBL-KO-WINS (WS-JX)
055900        MOVE TBL-SORT-KEY (WS-JX - 1)     TO TBL-SORT-KEY (WS-JX)
056000        MOVE TBL-TIE-KEY (WS-JX - 1)      TO TBL-TIE-KEY (WS-JX)
056100        SUBTRACT 1 FROM WS-JX
056200     ELSE
056300        MOVE 'Y' TO WS-STOP-SW
056400     END-IF.
056500
056600 2220-DESLIZAR-F. EXIT.
056700
056800*    SETS WS-SLIDE-SW TO 'Y' WHEN THE HELD ENTRY BELONGS
056900*    STRICTLY BEFORE TBL-ENTRY (WS-JX - 1) IN THE REQUESTED
057000*    ORDER - PRIMARY KEY PER CTL-SORT-DIR, TIES BROKEN ALWAYS
057100*    ASCENDING ON THE FIXED TIE-BREAK KEY (KTB 2005-02-28)        KTB05
057200 2225-COMPARAR-CLAVES-I.
057300
057400     MOVE 'N' TO WS-SLIDE-SW
057500
057600     IF HOLD-SORT-KEY NOT EQUAL TBL-SORT-KEY (WS-JX - 1) THEN
057700        IF CTL-SORT-DESC THEN
057800           IF HOLD-SORT-KEY > TBL-SORT-KEY (WS-JX - 1) THEN
057900              MOVE 'Y' TO WS-SLIDE-SW
058000           END-IF
058100        ELSE
058200           IF HOLD-SORT-KEY < TBL-SORT-KEY (WS-JX - 1) THEN
058300              MOVE 'Y' TO WS-SLIDE-SW
058400           END-IF
058500        END-IF
058600     ELSE
058700        IF HOLD-TIE-KEY < TBL-TIE-KEY (WS-JX - 1) THEN
058800           MOVE 'Y' TO WS-SLIDE-SW
058900        END-IF
059000     END-IF.
059100
059200 2225-COMPARAR-CLAVES-F. EXIT.
059300
059400
059500*--------------------------------------------------------------
059600*    PRINTS UP TO 200 ROWS PLUS TITLE/SUBTITLE/FOOTER, AND
059700*    ACCUMULATES THE GRAND TOTAL OVER THE ROWS ACTUALLY
059800*    PRINTED ONLY (HFS 2002-10-04, TICKET TT-1640)                TT-1640
059900*--------------------------------------------------------------
060000 2300-IMPRIMIR-TABLA-I.
060100
060200     PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
060300
060400     IF WS-CANT-FILTRADOS GREATER 200 THEN
060500        MOVE 200 TO WS-LIMIT-IX
060600        DISPLAY '* ROSTER REPORT - OUTPUT CAPPED AT 200 ROWS'
060700     ELSE
060800        MOVE WS-CANT-FILTRADOS TO WS-LIMIT-IX
060900     END-IF
061000
061100     PERFORM 2310-IMPRIMIR-UNA-I THRU 2310-IMPRIMIR-UNA-F
061200        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER WS-LIMIT-IX
061300
061400     PERFORM 2320-IMPRIMIR-FOOTER-I THRU 2320-IMPRIMIR-FOOTER-F.
061500
061600 2300-IMPRIMIR-TABLA-F. EXIT.
061700
061800 2310-IMPRIMIR-UNA-I.
061900
062000     IF IMP-CUENTA-LINEA GREATER 40 THEN
062100        PERFORM 6500-IMPRIMIR-TITULOS-I
062200           THRU 6500-IMPRIMIR-TITULOS-F
062300     END-IF
062400
062500     MOVE SPACES TO WS-REG-DETALLE
062600     MOVE TBL-BOXER-ID (WS-IX) TO DET-BOXER-ID-IMP
062700
062800     MOVE SPACES TO DET-NOMBRE-IMP
062900     STRING TBL-LAST-NAME (WS-IX)  DELIMITED BY SPACE
063000            ', '                   DELIMITED BY SIZE
063100            TBL-FIRST-NAME (WS-IX) DELIMITED BY SPACE
063200            INTO DET-NOMBRE-IMP
063300
063400     MOVE TBL-WEIGHT-CLASS (WS-IX) TO DET-WGTCLASS-IMP
063500     MOVE TBL-STABLE-NAME (WS-IX)  TO DET-STABLE-IMP
063600     MOVE TBL-WINS (WS-IX)         TO DET-WINS-IMP
063700     MOVE TBL-LOSSES (WS-IX)       TO DET-LOSSES-IMP
063800     MOVE TBL-DRAWS (WS-IX)        TO DET-DRAWS-IMP
063900     MOVE TBL-KO-WINS (WS-IX)      TO DET-KO-IMP
064000
064100     WRITE REG-SALIDA FROM WS-REG-DETALLE AFTER 1
064200     IF FS-LISTADO IS NOT EQUAL '00' THEN
064300        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
064400        MOVE 9999 TO RETURN-CODE
064500     END-IF
064600
064700     ADD 1 TO WS-CANT-IMPRESOS
064800     ADD 1 TO IMP-CUENTA-LINEA
064900
065000     ADD TBL-WINS (WS-IX)    TO WS-TOT-WINS
065100     ADD TBL-LOSSES (WS-IX)  TO WS-TOT-LOSSES
065200     ADD TBL-DRAWS (WS-IX)   TO WS-TOT-DRAWS
065300     ADD TBL-KO-WINS (WS-IX) TO WS-TOT-KO-WINS.
065400
065500 2310-IMPRIMIR-UNA-F. EXIT.
065600
065700 2320-IMPRIMIR-FOOTER-I.
065800
065900     MOVE SPACES TO IMP-FOOTER
066000     MOVE WS-CANT-IMPRESOS  TO IMP-CANT-IMP
066100     MOVE WS-TOT-WINS       TO IMP-TOT-WINS-IMP
066200     MOVE WS-TOT-LOSSES     TO IMP-TOT-LOSS-IMP
066300     MOVE WS-TOT-DRAWS      TO IMP-TOT-DRAW-IMP
066400     MOVE WS-TOT-KO-WINS    TO IMP-TOT-KO-IMP
066500
066600     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
066700     WRITE REG-SALIDA FROM IMP-FOOTER AFTER 1.
066800
066900 2320-IMPRIMIR-FOOTER-F. EXIT.
067000
067100
067200*--------------------------------------------------------------
067300 6500-IMPRIMIR-TITULOS-I.
067400
067500     MOVE IMP-CUENTA-PAGINA TO IMP-PAG-IMP
067600     MOVE 1 TO IMP-CUENTA-LINEA
067700     ADD  1 TO IMP-CUENTA-PAGINA
067800
067900     WRITE REG-SALIDA FROM IMP-TITULO AFTER PAGE
068000     WRITE REG-SALIDA FROM IMP-SUBTITULO AFTER 1
068100     WRITE REG-SALIDA FROM IMP-LINE2 AFTER 1
068200
068300     IF FS-LISTADO IS NOT EQUAL '00' THEN
068400        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
068500        MOVE 9999 TO RETURN-CODE
068600     END-IF.
068700
068800 6500-IMPRIMIR-TITULOS-F. EXIT.
068900
069000
069100*--------------------------------------------------------------
069200 9999-FINAL-I.
069300
069400     CLOSE ROSTER
069500     IF FS-ROSTER  IS NOT EQUAL '00' THEN
069600        DISPLAY '* ERROR EN CLOSE ROSTER = ' FS-ROSTER
069700        MOVE 9999 TO RETURN-CODE
069800     END-IF
069900
070000     CLOSE LISTADO
070100     IF FS-LISTADO IS NOT EQUAL '00' THEN
070200        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
070300        MOVE 9999 TO RETURN-CODE
070400     END-IF
070500
070600     DISPLAY '=============================='
070700     MOVE WS-CANT-LEIDOS TO WS-CANT-NUM-PRINT
070800     DISPLAY ' TOTAL ROSTER RECORDS READ:   ' WS-CANT-NUM-PRINT
070900     MOVE WS-CANT-FILTRADOS TO WS-CANT-NUM-PRINT
071000     DISPLAY ' TOTAL PASSING THE FILTER:    ' WS-CANT-NUM-PRINT
071100     MOVE WS-CANT-IMPRESOS TO WS-CANT-NUM-PRINT
071200     DISPLAY ' TOTAL ROWS PRINTED:          ' WS-CANT-NUM-PRINT.
071300
071400 9999-FINAL-F. EXIT.
