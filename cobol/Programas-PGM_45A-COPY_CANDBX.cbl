000100******************************************************************
000200* COPY CANDBX                                                   *
000300*   LAYOUT CANDIDATE BOXER / VALIDATED ROSTER OUTPUT /          *
000400*   REJECTED-CANDIDATE ERROR LISTING                            *
000500*   USED BY PGM_45A-PGMBXVAL (BOXER-VALIDATOR)                  *
000600******************************************************************
000700* MAINTENANCE
000800* 1994-02-11 RVG  FIRST CUT, LAYOUT ONLY - 3 RECORDS, 1 COPY MBR
000900* 1996-07-30 LMQ  ADDED WEIGHT-CLASS-ID / STABLE-ID REDEFINES SO
001000*                 THE VALIDATOR CAN LOOP OVER BOTH WITH ONE
001100*                 PARAGRAPH INSTEAD OF TWO IF'S
001200* 1999-01-08 RVG  Y2K SWEEP - NO DATE FIELDS IN THIS MEMBER,
001300*                 NO CHANGES REQUIRED, ENTRY KEPT FOR THE RECORD
001400* 2003-05-19 HFS  ERR-TEXT SPLIT INTO 4 SLOTS OF 11 PER REQUEST
001500*                 TT-2051 (RATINGS OFTEN FAIL MORE THAN ONE FIELD) TT-2051
001600* 2009-11-02 HFS  DROPPED THE 4 NAME SLOTS FOR A 10-BYTE BANK OF
001700*                 PER-FIELD INDICATORS - TICKET TT-2430, AUDIT     TT-2430
001800*                 FOUND A ROW WITH 6 BAD FIELDS WHERE THE LAST 2
001900*                 NEVER MADE IT ONTO THE EXTRACT
002000* 2011-02-22 HFS  THE INDICATOR BANK BELOW STILL ONLY SAYS WHICH
002100*                 FIELD FAILED, NOT WHY - PGMBXVAL'S 2025-HANDLE-
002200*                 ERROR NOW CARRIES THE LEAGUE OFFICE'S WORDING
002300*                 ON THE REJECT DISPLAY AS A WORKING-STORAGE
002400*                 LITERAL; NO ROOM LEFT IN THIS RECORD FOR IT
002500*                 A STORED COPY, TICKET TT-2443                  TT-2443
002600******************************************************************
002700*////////////////// (CANDBX) ////////////////////////////////////
002800************************************************************
002900*    LAYOUT CANDIDATE-BOXER                                *
003000*    LENGTH = 86 BYTES  (DDCANDID)                         *
003100************************************************************
003200 01  WS-REG-CANDIDATO.
003300*        POSICION RELATIVA (1:20) NOMBRE
003400     03  CAND-FIRST-NAME     PIC X(20)    VALUE SPACES.
003500*        POSICION RELATIVA (21:20) APELLIDO
003600     03  CAND-LAST-NAME      PIC X(20)    VALUE SPACES.
003700*        POSICION RELATIVA (41:4) CATEGORIA DE PESO
003800     03  CAND-WGT-CLASS-ID   PIC 9(04)    VALUE ZEROS.
003900*        POSICION RELATIVA (45:4) ESTABLO
004000     03  CAND-STABLE-ID      PIC 9(04)    VALUE ZEROS.
004100*        POSICION RELATIVA (49:18) SEIS CALIFICACIONES 0-100
004200     03  CAND-RATINGS.
004300         05  CAND-SPEED      PIC 9(03)    VALUE ZEROS.
004400         05  CAND-ACCURACY   PIC 9(03)    VALUE ZEROS.
004500         05  CAND-POWER      PIC 9(03)    VALUE ZEROS.
004600         05  CAND-DEFENSE    PIC 9(03)    VALUE ZEROS.
004700         05  CAND-STAMINA    PIC 9(03)    VALUE ZEROS.
004800         05  CAND-DURABLTY   PIC 9(03)    VALUE ZEROS.
004900*    ALTERNATE TABLE VIEW OF THE SIX RATINGS SO 2020-VERIF-RATE
005000*    CAN PERFORM ONE PARAGRAPH VARYING A SUBSCRIPT 1 THRU 6
005100*    INSTEAD OF SIX SEPARATE IF'S (LMQ 1996-07-30)                LMQ96
005200     03  CAND-RATINGS-TBL REDEFINES CAND-RATINGS.
005300         05  CAND-RATE-ITEM  PIC 9(03) OCCURS 6 TIMES.
005400*        POSICION RELATIVA (67:20) RELLENO
005500     03  FILLER              PIC X(20)    VALUE SPACES.
005600*////////////////////////////////////////////////////////////////
005700
005800*////////////////// (ROSOUT) //////////////////////////////////
005900************************************************************
006000*    LAYOUT ROSTER-OUT  (ACCEPTED CANDIDATE)                *
006100*    LENGTH = 86 BYTES  (DDROSOUT)                          *
006200*    WRITTEN WHEN CAND-STATUS = 'VALID  ' BY 2200-GRABAR-REG*
006300************************************************************
006400 01  REG-ROSTER-VAL.
006500*        POSICION RELATIVA (1:6) NUMERO ASIGNADO AL ACEPTAR
006600     03  ROUT-BOXER-ID       PIC 9(06)    VALUE ZEROS.
006700     03  ROUT-FIRST-NAME     PIC X(20)    VALUE SPACES.
006800     03  ROUT-LAST-NAME      PIC X(20)    VALUE SPACES.
006900     03  ROUT-WGT-CLASS-ID   PIC 9(04)    VALUE ZEROS.
007000     03  ROUT-STABLE-ID      PIC 9(04)    VALUE ZEROS.
007100     03  ROUT-RATINGS.
007200         05  ROUT-SPEED      PIC 9(03)    VALUE ZEROS.
007300         05  ROUT-ACCURACY   PIC 9(03)    VALUE ZEROS.
007400         05  ROUT-POWER      PIC 9(03)    VALUE ZEROS.
007500         05  ROUT-DEFENSE    PIC 9(03)    VALUE ZEROS.
007600         05  ROUT-STAMINA    PIC 9(03)    VALUE ZEROS.
007700         05  ROUT-DURABLTY   PIC 9(03)    VALUE ZEROS.
007800*        POSICION RELATIVA (73:14) RELLENO
007900     03  FILLER              PIC X(14)    VALUE SPACES.
008000*////////////////////////////////////////////////////////////////
008100
008200*////////////////// (WGTSTB) //////////////////////////////////
008300*    ID-OR-ZERO CHECK TABLE: WEIGHT-CLASS-ID AND STABLE-ID ARE
008400*    BOTH "MUST BE PRESENT, MUST BE NON-ZERO" FIELDS; REDEFINE
008500*    THEM TOGETHER AS A 2-ENTRY TABLE SO 2015-VERIF-CHOICE-I
008600*    CAN WALK BOTH WITH ONE VARYING PERFORM (LMQ 1996-07-30)      LMQ96
008700 01  WS-REG-CANDIDATO-IDS REDEFINES WS-REG-CANDIDATO.
008800     03  FILLER              PIC X(40).
008900     03  CAND-CHOICE-TBL     PIC 9(04) OCCURS 2 TIMES.
009000     03  FILLER              PIC X(38).
009100*////////////////////////////////////////////////////////////////
009200
009300*////////////////// (CANDER) //////////////////////////////////
009400************************************************************
009500*    LAYOUT ERROR-LIST  (REJECTED CANDIDATE + MESSAGES)     *
009600*    LENGTH = 120 BYTES  (DDERRLST)                         *
009700*    WRITTEN WHEN CAND-STATUS = 'INVALID' BY 2025-HANDLE-I  *
009800************************************************************
009900 01  REG-CANDIDATO-ERR.
010000     03  CERR-FIRST-NAME     PIC X(20)    VALUE SPACES.
010100     03  CERR-LAST-NAME      PIC X(20)    VALUE SPACES.
010200     03  CERR-WGT-CLASS-ID   PIC 9(04)    VALUE ZEROS.
010300     03  CERR-STABLE-ID      PIC 9(04)    VALUE ZEROS.
010400     03  CERR-RATINGS        PIC 9(03) OCCURS 6 TIMES.
010500     03  CERR-STATUS         PIC X(08)    VALUE SPACES.
010600*        NUMBER OF FAILED FIELDS ACTUALLY FOUND, 0-10
010700     03  CERR-ERR-COUNT      PIC 9(02)    VALUE ZEROS.
010800*        ONE INDICATOR BYTE PER CHECKED FIELD INSTEAD OF A FEW
010900*        NAME SLOTS, SO A BAD CANDIDATE NEVER LOSES A FAILURE
011000*        OFF THE BOTTOM OF THE LIST NO MATTER HOW MANY FIELDS
011100*        ARE WRONG AT ONCE (HFS 2009-11-02, TICKET TT-2430 -
011200*        AUDIT FOUND A ROW WITH 6 BAD FIELDS AND ONLY 4 SHOWED  TT-2430
011300*        ON THE DDERRLST EXTRACT)
011400     03  CERR-FAIL-FLAGS.
011500         05  CERR-FAIL-FNAME   PIC X(01)  VALUE 'N'.
011600             88  CERR-BAD-FNAME           VALUE 'Y'.
011700         05  CERR-FAIL-LNAME   PIC X(01)  VALUE 'N'.
011800             88  CERR-BAD-LNAME           VALUE 'Y'.
011900         05  CERR-FAIL-WGTCLS  PIC X(01)  VALUE 'N'.
012000             88  CERR-BAD-WGTCLS          VALUE 'Y'.
012100         05  CERR-FAIL-STABLE  PIC X(01)  VALUE 'N'.
012200             88  CERR-BAD-STABLE          VALUE 'Y'.
012300         05  CERR-FAIL-SPEED   PIC X(01)  VALUE 'N'.
012400             88  CERR-BAD-SPEED           VALUE 'Y'.
012500         05  CERR-FAIL-ACCUR   PIC X(01)  VALUE 'N'.
012600             88  CERR-BAD-ACCUR           VALUE 'Y'.
012700         05  CERR-FAIL-POWER   PIC X(01)  VALUE 'N'.
012800             88  CERR-BAD-POWER           VALUE 'Y'.
012900         05  CERR-FAIL-DEFNS   PIC X(01)  VALUE 'N'.
013000             88  CERR-BAD-DEFNS           VALUE 'Y'.
013100         05  CERR-FAIL-STAMNA  PIC X(01)  VALUE 'N'.
013200             88  CERR-BAD-STAMNA          VALUE 'Y'.
013300         05  CERR-FAIL-DURBL   PIC X(01)  VALUE 'N'.
013400             88  CERR-BAD-DURBL           VALUE 'Y'.
013500     03  FILLER              PIC X(34)    VALUE SPACES.
013600*////////////////////////////////////////////////////////////////
