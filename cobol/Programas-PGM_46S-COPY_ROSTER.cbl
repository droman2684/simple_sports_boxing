000100******************************************************************
000200* COPY ROSTER                                                   *
000300*   LAYOUT ROSTER MASTER (FIGHTER JOINED WITH WIN/LOSS RECORD)  *
000400*   USED BY PGM_46S-PGMROSRP (ROSTER-REPORT)                    *
000500******************************************************************
000600* MAINTENANCE
000700* 1997-03-12 RVG  FIRST CUT, MODELED AFTER THE DCLGEN-STYLE      *
000800*                 TABLE MEMBERS SO THE REPORT PROGRAM LOOKS     *
000900*                 LIKE IT IS READING A JOINED DB2 VIEW          *
001000* 1999-01-08 RVG  Y2K SWEEP - NO DATE FIELDS, NO CHANGE NEEDED  *
001100* 2002-10-04 HFS  ADDED THE W/L/D/KO TABLE REDEFINE, TICKET     *
001200*                 TT-1640, SO THE GRAND-TOTAL LINE CAN BE       * TT-1640
001300*                 ACCUMULATED WITH ONE LOOP INSTEAD OF FOUR     *
001400*                 SEPARATE ADD STATEMENTS                      *
001500* 2005-02-28 KTB  ADDED WS-SORT-KEY-GEN GENERIC COMPARATOR SO   *
001600*                 2200-ORDENAR-TABLA CAN SORT EITHER AN ALPHA   *
001700*                 OR A NUMERIC COLUMN WITH ONE PARAGRAPH        *
001800******************************************************************
001900*////////////////// (ROSTER) //////////////////////////////////
002000************************************************************
002100*    LAYOUT ROSTER  (FIGHTER + WEIGHT CLASS/STABLE NAMES +  *
002200*                     WIN-LOSS-DRAW-KO RECORD)               *
002300*    DATA LENGTH = 98 BYTES, + 2 BYTE SHOP FILLER = 100     *
002500*    SAME RECORD AS ROSTER-OUT (DDROSOUT, 86 BYTES)         *
002600************************************************************
002700 01  WS-TBL-ROSTER-ROW.
002800     03  ROS-BOXER-ID        PIC 9(06)    VALUE ZEROS.
002900     03  ROS-FIRST-NAME      PIC X(20)    VALUE SPACES.
003000     03  ROS-LAST-NAME       PIC X(20)    VALUE SPACES.
003100     03  ROS-WEIGHT-CLASS    PIC X(20)    VALUE SPACES.
003200     03  ROS-STABLE-NAME     PIC X(20)    VALUE SPACES.
003300     03  ROS-RECORD.
003400         05  ROS-WINS        PIC 9(03)    VALUE ZEROS.
003500         05  ROS-LOSSES      PIC 9(03)    VALUE ZEROS.
003600         05  ROS-DRAWS       PIC 9(03)    VALUE ZEROS.
003700         05  ROS-KO-WINS     PIC 9(03)    VALUE ZEROS.
003800     03  FILLER              PIC X(02)    VALUE SPACES.
003900*    W/L/D/KO AS A 4-ENTRY TABLE FOR THE GRAND-TOTAL LOOP
004000*    (HFS 2002-10-04, TICKET TT-1640)                             TT-1640
004100 01  WS-RECORD-TBL REDEFINES WS-TBL-ROSTER-ROW.
004200     03  FILLER              PIC X(86).
004300     03  ROS-RECORD-ITEM     PIC 9(03) OCCURS 4 TIMES.
004400     03  FILLER              PIC X(02).
004500*////////////////////////////////////////////////////////////////
004600
004700*    GENERIC SORT-KEY COMPARATOR - ONE PASS OF 2200-ORDENAR-TABLA
004800*    MOVES EITHER AN ALPHA COLUMN (LAST/FIRST/WEIGHT-CLASS/
004900*    STABLE) OR A ZERO-PADDED NUMERIC COLUMN (WINS/LOSSES/
005000*    DRAWS/KO-WINS) IN HERE SO THE COMPARE IS ALWAYS A SIMPLE
005100*    ALPHANUMERIC "IS GREATER" ON WS-SORT-KEY-GEN
005200*    (KTB 2005-02-28)                                             KTB05
005300 01  WS-SORT-KEY-GEN         PIC X(20)    VALUE SPACES.
005400 01  WS-SORT-KEY-NUM REDEFINES WS-SORT-KEY-GEN.
005500     03  WS-SORT-KEY-NUM-V   PIC 9(03).
005600     03  FILLER              PIC X(17).
005700*////////////////////////////////////////////////////////////////
