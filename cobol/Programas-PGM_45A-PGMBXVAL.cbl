000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBXVAL.
000300 AUTHOR. R VILLAGRA.
000400 INSTALLATION. LEAGUE DATA PROCESSING - BATCH APPLICATIONS.
000500 DATE-WRITTEN. 1994-02-14.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - INTERNAL LEAGUE USE ONLY.
000800***************************************************************
000900*    BOXER-VALIDATOR                                          *
001000*    ================                                        *
001100*    - READS CANDIDATE-BOXER RECORDS SUBMITTED BY THE STABLES *
001200*      AND VALIDATES EACH ONE AGAINST THE LEAGUE'S ROSTER     *
001300*      INTAKE RULES BEFORE IT IS LET ONTO THE FIGHT CARD.     *
001400*    - VALID CANDIDATES ARE ASSIGNED THE NEXT ROSTER NUMBER   *
001500*      AND WRITTEN TO THE ROSTER-OUT FILE.                    *
001600*    - INVALID CANDIDATES ARE WRITTEN TO THE ERROR LISTING    *
001700*      TOGETHER WITH EVERY FIELD THAT FAILED (NOT JUST THE    *
001800*      FIRST ONE FOUND).                                      *
001900*    - PRINTS READ / ACCEPTED / REJECTED TOTALS AT END OF JOB.*
002000***************************************************************
002100* MAINTENANCE LOG
002200* 1994-02-14 RVG  FIRST CUT FOR THE SPRING INTAKE BATCH
002300* 1994-03-02 RVG  ADDED MISSING-NAME CHECK, STABLE FORGOT TO
002400*                 TRIM TRAILING SPACES BEFORE SENDING TAPES
002500* 1994-06-30 HFS  WEIGHT-CLASS-ID AND STABLE-ID CHECKS ADDED,
002600*                 REQUEST TT-0410 (BLANK STABLE WAS SNEAKING      TT-0410
002700*                 PAST AS "VALID")
002800* 1995-01-19 RVG  RATINGS RANGE CHECK 0-100 ADDED FOR ALL SIX
002900*                 COLUMNS, TICKET TT-0588                         TT-0588
003000* 1996-07-30 LMQ  RATINGS AND ID CHECKS REWRITTEN TO WALK THE
003100*                 NEW TABLE REDEFINES IN COPY CANDBX INSTEAD
003200*                 OF REPEATING THE SAME IF SIX TIMES
003300* 1998-12-30 RVG  Y2K SWEEP - NO 2-DIGIT YEAR FIELDS IN THIS
003400*                 PROGRAM, NO CHANGE REQUIRED
003500* 2001-04-09 HFS  REJECTS NOW CARRY A BOXER NUMBER OF ZERO
003600*                 EXPLICITLY, AUDIT ASKED WHY IT WAS BLANK
003700* 2003-05-19 HFS  ERROR LISTING NOW CARRIES UP TO FOUR FAILED
003800*                 FIELD NAMES PER RECORD, TICKET TT-2051          TT-2051
003900* 2007-09-11 KTB  NEXT-BOXER-ID NOW SEEDED FROM A PARM CARD
004000*                 INSTEAD OF STARTING AT 1 EVERY RUN
004100* 2009-11-02 HFS  ERROR LISTING SWITCHED FROM FOUR NAME SLOTS TO
004200*                 ONE INDICATOR BYTE PER FIELD CHECKED (SEE COPY   TT-2430
004300*                 CANDBX) - TICKET TT-2430, A SIX-BAD-FIELD ROW
004400*                 WAS DROPPING THE LAST TWO OFF THE EXTRACT
004500* 2011-02-22 HFS  AUDIT FOUND THE INDICATOR BYTES AND THE REJECT
004600*                 DISPLAY BOTH ONLY EVER CARRIED OUR OWN FIELD
004700*                 TOKEN ('WGT-CLASS ', 'SPEED     ', ETC) - NONE
004800*                 OF THE LEAGUE OFFICE'S OWN WORDING EVER MADE IT
004900*                 OUT.  2025-HANDLE-ERROR NOW ALSO LOADS A
005000*                 WS-ERROR-MSG-TEXT LITERAL PER FIELD AND THE      TT-2443
005100*                 REJECT DISPLAY CARRIES IT, TICKET TT-2443
005200***************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS NAME-CHARS IS 'A' THRU 'Z', 'a' THRU 'z', SPACE
005700     UPSI-0 ON STATUS IS UPSI-DEBUG-ON
005800            OFF STATUS IS UPSI-DEBUG-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT CANDIDATOS  ASSIGN DDCANDID
006400            FILE STATUS IS FS-CANDIDAT.
006500
006600     SELECT ROSTER-OUT  ASSIGN DDROSOUT
006700            FILE STATUS IS FS-ROSTOUT.
006800
006900     SELECT ERROR-LIST  ASSIGN DDERRLST
007000            FILE STATUS IS FS-ERRLIST.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 FD  CANDIDATOS
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-ENTRADA         PIC X(86).
008000
008100 FD  ROSTER-OUT
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-SALIDA-ROS      PIC X(86).
008500
008600 FD  ERROR-LIST
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 01  REG-SALIDA-ERR      PIC X(120).
009000
009100 WORKING-STORAGE SECTION.
009200*=======================*
009300 01  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009400
009500*---- FILE STATUS ------------------------------------------------
009600 77  FS-CANDIDAT             PIC XX      VALUE SPACES.
009700     88  FS-CANDIDAT-FIN                 VALUE '10'.
009800 77  FS-ROSTOUT              PIC XX      VALUE SPACES.
009900 77  FS-ERRLIST              PIC XX      VALUE SPACES.
010000
010100*---- RECORD VALID SWITCH ----------------------------------------
010200 77  WS-REG-VALIDO           PIC X(02)   VALUE 'SI'.
010300     88  WS-REG-OK                       VALUE 'SI'.
010400     88  WS-REG-BAD                      VALUE 'NO'.
010500
010600*---- NAME OF FIELD THAT JUST FAILED, FOR THE CURRENT CHECK ------
010700 77  WS-MESSAGE-ERROR        PIC X(10)   VALUE SPACES.
010800*    WORDING FOR THE REJECT LISTING, SET FROM WS-MESSAGE-ERROR
010900*    BY 2025-HANDLE-ERROR-I SO THE LISTING CARRIES THE LEAGUE
011000*    OFFICE'S OWN WORDING AND NOT JUST OUR INTERNAL FIELD TOKEN
011100*    (HFS 2011-02-22, TICKET TT-2443)                             TT-2443
011200 77  WS-ERROR-MSG-TEXT       PIC X(22)   VALUE SPACES.
011300
011400*---- NEXT-BOXER-ID ASSIGNMENT COUNTER ---------------------------
011500 77  WS-NEXT-BOXER-ID        PIC 9(06) COMP VALUE ZEROS.
011600
011700*---- SUBSCRIPTS (COMP PER SHOP STANDARD) ------------------------
011800 77  WS-IX                   PIC 9(02) COMP VALUE ZEROS.
011900
012000*---- TOTALS -----------------------------------------------------
012100 77  WS-CANT-LEIDOS          PIC 9(05) COMP VALUE ZEROS.
012200 77  WS-CANT-ACEPTADOS       PIC 9(05) COMP VALUE ZEROS.
012300 77  WS-CANT-RECHAZADOS      PIC 9(05) COMP VALUE ZEROS.
012400
012500*---- PRINT EDIT FIELDS FOR END-OF-JOB TOTALS --------------------
012600 77  WS-CANT-NUM-PRINT       PIC ZZZZ9.
012700
012800*//// COPY PARA ESTRUCTURA DE DATOS //////////////////////////////
012900*    COPY CANDBX.
013000     COPY CANDBX.
013100*///////////////////////////////////////////////////////////////
013200
013300*---- RAW BYTE VIEW OF THE ERROR RECORD, FOR THE UPSI-0 DEBUG ----
013400*---- DUMP ONLY (HFS 2003-05-19, TICKET TT-2051) ----------------- TT-2051
013500 01  WS-ERR-RAW REDEFINES REG-CANDIDATO-ERR
013600                             PIC X(120).
013700
013800 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013900
014000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014100 PROCEDURE DIVISION.
014200
014300 MAIN-PROGRAM-I.
014400
014500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014700                                 UNTIL FS-CANDIDAT-FIN
014800     PERFORM 3000-FINAL-I   THRU 3000-FINAL-F.
014900
015000 MAIN-PROGRAM-F. GOBACK.
015100
015200
015300*--------------------------------------------------------------
015400 1000-INICIO-I.
015500
015600*    2007-09-11 KTB - NEXT-BOXER-ID NOW COMES FROM A ONE-CARD
015700*    SYSIN CONTROL RECORD SO THE LEAGUE CAN RUN MULTIPLE
015800*    INTAKE BATCHES IN A SEASON WITHOUT COLLIDING ON NUMBERS
015900     ACCEPT WS-NEXT-BOXER-ID FROM SYSIN
016000     IF WS-NEXT-BOXER-ID = ZEROS
016100        MOVE 1 TO WS-NEXT-BOXER-ID
016200     END-IF
016300
016400     OPEN INPUT  CANDIDATOS
016500     IF FS-CANDIDAT IS NOT EQUAL '00' THEN
016600        DISPLAY '* ERROR EN OPEN CANDIDATOS = ' FS-CANDIDAT
016700        MOVE 9999 TO RETURN-CODE
016800        SET  FS-CANDIDAT-FIN TO TRUE
016900     ELSE
017000        PERFORM 2100-LEER-I  THRU 2100-LEER-F
017100     END-IF
017200
017300     OPEN OUTPUT ROSTER-OUT
017400     IF FS-ROSTOUT IS NOT EQUAL '00' THEN
017500        DISPLAY '* ERROR EN OPEN ROSTER-OUT = ' FS-ROSTOUT
017600        MOVE 9999 TO RETURN-CODE
017700        SET  FS-CANDIDAT-FIN TO TRUE
017800     END-IF
017900
018000     OPEN OUTPUT ERROR-LIST
018100     IF FS-ERRLIST IS NOT EQUAL '00' THEN
018200        DISPLAY '* ERROR EN OPEN ERROR-LIST = ' FS-ERRLIST
018300        MOVE 9999 TO RETURN-CODE
018400        SET  FS-CANDIDAT-FIN TO TRUE
018500     END-IF.
018600
018700 1000-INICIO-F. EXIT.
018800
018900
019000*--------------------------------------------------------------
019100 2000-PROCESO-I.
019200
019300     PERFORM 2010-VERIFICAR-I THRU 2010-VERIFICAR-F
019400     PERFORM 2100-LEER-I      THRU 2100-LEER-F.
019500
019600 2000-PROCESO-F. EXIT.
019700
019800
019900*--------------------------------------------------------------
020000*    TOP-LEVEL VALIDATION DISPATCH - ALL RULES RUN, EVEN ONCE
020100*    ONE HAS ALREADY FAILED, SO EVERY BAD FIELD IS REPORTED
020200*    (REQUEST TT-0588, 1995-01-19)                                TT-0588
020300*--------------------------------------------------------------
020400 2010-VERIFICAR-I.
020500
020600     MOVE 'SI'    TO WS-REG-VALIDO
020700     MOVE ZEROS   TO CERR-ERR-COUNT
020800     MOVE 'NNNNNNNNNN' TO CERR-FAIL-FLAGS
020900
021000     PERFORM 2012-VERIF-NOMBRES-I THRU 2012-VERIF-NOMBRES-F
021100     PERFORM 2015-VERIF-CHOICE-I  THRU 2015-VERIF-CHOICE-F
021200     PERFORM 2020-VERIF-RATINGS-I THRU 2020-VERIF-RATINGS-F
021300
021400     IF WS-REG-OK THEN
021500        PERFORM 2200-GRABAR-REG   THRU 2200-GRABAR-REG-F
021600     ELSE
021700        PERFORM 2250-GRABAR-ERROR THRU 2250-GRABAR-ERROR-F
021800        ADD 1 TO WS-CANT-RECHAZADOS
021900     END-IF.
022000
022100 2010-VERIFICAR-F. EXIT.
022200
022300
022400*--------------------------------------------------------------
022500*    FIRST-NAME / LAST-NAME REQUIRED (TRIMMED NON-BLANK)
022600*--------------------------------------------------------------
022700 2012-VERIF-NOMBRES-I.
022800
022900     IF CAND-FIRST-NAME = SPACES THEN
023000        MOVE 'FIRST-NAME' TO WS-MESSAGE-ERROR
023100        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
023200     END-IF
023300
023400     IF CAND-LAST-NAME = SPACES THEN
023500        MOVE 'LAST-NAME ' TO WS-MESSAGE-ERROR
023600        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
023700     END-IF.
023800
023900 2012-VERIF-NOMBRES-F. EXIT.
024000
024100
024200*--------------------------------------------------------------
024300*    WEIGHT-CLASS-ID / STABLE-ID MUST BE PRESENT (NON-ZERO) -
024400*    WALKS THE 2-ENTRY CAND-CHOICE-TBL REDEFINE INSTEAD OF
024500*    REPEATING THE SAME IF TWICE (LMQ 1996-07-30)                 LMQ96
024600*--------------------------------------------------------------
024700 2015-VERIF-CHOICE-I.
024800
024900     PERFORM 2016-UN-CHOICE-I THRU 2016-UN-CHOICE-F
025000        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 2.
025100
025200 2015-VERIF-CHOICE-F. EXIT.
025300
025400 2016-UN-CHOICE-I.
025500
025600     IF CAND-CHOICE-TBL (WS-IX) = ZEROS THEN
025700        IF WS-IX = 1 THEN
025800           MOVE 'WGT-CLASS ' TO WS-MESSAGE-ERROR
025900        ELSE
026000           MOVE 'STABLE    ' TO WS-MESSAGE-ERROR
026100        END-IF
026200        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
026300     END-IF.
026400
026500 2016-UN-CHOICE-F. EXIT.
026600
026700
026800*--------------------------------------------------------------
026900*    SIX RATINGS MUST BE NUMERIC AND 0 THRU 100 - WALKS THE
027000*    CAND-RATE-ITEM TABLE REDEFINE (LMQ 1996-07-30)               LMQ96
027100*--------------------------------------------------------------
027200 2020-VERIF-RATINGS-I.
027300
027400     PERFORM 2021-UNA-RATING-I THRU 2021-UNA-RATING-F
027500        VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX GREATER 6.
027600
027700 2020-VERIF-RATINGS-F. EXIT.
027800
027900 2021-UNA-RATING-I.
028000
028100     IF CAND-RATE-ITEM (WS-IX) IS NOT NUMERIC
028200           OR CAND-RATE-ITEM (WS-IX) > 100 THEN
028300        EVALUATE WS-IX
028400           WHEN 1  MOVE 'SPEED     ' TO WS-MESSAGE-ERROR
028500           WHEN 2  MOVE 'ACCURACY  ' TO WS-MESSAGE-ERROR
028600           WHEN 3  MOVE 'POWER     ' TO WS-MESSAGE-ERROR
028700           WHEN 4  MOVE 'DEFENSE   ' TO WS-MESSAGE-ERROR
028800           WHEN 5  MOVE 'STAMINA   ' TO WS-MESSAGE-ERROR
028900           WHEN 6  MOVE 'DURABLTY  ' TO WS-MESSAGE-ERROR
029000        END-EVALUATE
029100        PERFORM 2025-HANDLE-ERROR-I THRU 2025-HANDLE-ERROR-F
029200     END-IF.
029300
029400 2021-UNA-RATING-F. EXIT.
029500
029600
029700*--------------------------------------------------------------
029800*    SETS THE ONE INDICATOR BYTE THAT MATCHES WS-MESSAGE-ERROR -
029900*    EVERY FIELD THAT FAILS GETS ITS OWN BYTE, SO ALL OF THEM
030000*    RIDE OUT TO DDERRLST EVEN WHEN A CANDIDATE FAILS EVERY
030100*    CHECK AT ONCE (HFS 2009-11-02, TICKET TT-2430).  THE SAME
030200*    EVALUATE ALSO LOADS WS-ERROR-MSG-TEXT WITH THE LEAGUE
030300*    OFFICE'S OWN WORDING FOR THE REJECT LISTING - THE BYTE
030400*    BANK NEVER CARRIED ANY WORDING BY ITSELF, ONLY THE FIELD
030500*    TOKEN (HFS 2011-02-22, TICKET TT-2443)                     TT-2443
030600 2025-HANDLE-ERROR-I.
030700
030800     SET WS-REG-BAD TO TRUE
030900     ADD 1 TO CERR-ERR-COUNT
031000
031100     EVALUATE WS-MESSAGE-ERROR
031200        WHEN 'FIRST-NAME'
031300           SET CERR-BAD-FNAME  TO TRUE
031400           MOVE 'Required'               TO WS-ERROR-MSG-TEXT
031500        WHEN 'LAST-NAME '
031600           SET CERR-BAD-LNAME  TO TRUE
031700           MOVE 'Required'               TO WS-ERROR-MSG-TEXT
031800        WHEN 'WGT-CLASS '
031900           SET CERR-BAD-WGTCLS TO TRUE
032000           MOVE 'Choose a weight class'  TO WS-ERROR-MSG-TEXT
032100        WHEN 'STABLE    '
032200           SET CERR-BAD-STABLE TO TRUE
032300           MOVE 'Choose a stable'        TO WS-ERROR-MSG-TEXT
032400        WHEN 'SPEED     '
032500           SET CERR-BAD-SPEED  TO TRUE
032600           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
032700        WHEN 'ACCURACY  '
032800           SET CERR-BAD-ACCUR  TO TRUE
032900           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
033000        WHEN 'POWER     '
033100           SET CERR-BAD-POWER  TO TRUE
033200           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
033300        WHEN 'DEFENSE   '
033400           SET CERR-BAD-DEFNS  TO TRUE
033500           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
033600        WHEN 'STAMINA   '
033700           SET CERR-BAD-STAMNA TO TRUE
033800           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
033900        WHEN 'DURABLTY  '
034000           SET CERR-BAD-DURBL  TO TRUE
034100           MOVE 'Enter 0-100'            TO WS-ERROR-MSG-TEXT
034200     END-EVALUATE
034300
034400     DISPLAY '----------------------------'
034500     DISPLAY ' CANDIDATE REJECTED: ' CAND-FIRST-NAME
034600              ' ' CAND-LAST-NAME
034700              ' FIELD: ' WS-MESSAGE-ERROR
034800              ' - ' WS-ERROR-MSG-TEXT.
034900
035000 2025-HANDLE-ERROR-F. EXIT.
035100
035200
035300*--------------------------------------------------------------
035400 2100-LEER-I.
035500
035600     READ CANDIDATOS INTO WS-REG-CANDIDATO
035700
035800     EVALUATE FS-CANDIDAT
035900        WHEN '00'
036000           ADD 1 TO WS-CANT-LEIDOS
036100        WHEN '10'
036200           CONTINUE
036300        WHEN OTHER
036400           DISPLAY '* ERROR EN LECTURA = ' FS-CANDIDAT
036500           MOVE 9999 TO RETURN-CODE
036600           SET FS-CANDIDAT-FIN  TO TRUE
036700     END-EVALUATE.
036800
036900 2100-LEER-F. EXIT.
037000
037100
037200*---- ACCEPT: ASSIGN NEXT BOXER-ID AND WRITE TO ROSTER-OUT -------
037300 2200-GRABAR-REG.
037400
037500     MOVE WS-NEXT-BOXER-ID TO ROUT-BOXER-ID
037600     MOVE CAND-FIRST-NAME  TO ROUT-FIRST-NAME
037700     MOVE CAND-LAST-NAME   TO ROUT-LAST-NAME
037800     MOVE CAND-WGT-CLASS-ID TO ROUT-WGT-CLASS-ID
037900     MOVE CAND-STABLE-ID   TO ROUT-STABLE-ID
038000     MOVE CAND-RATINGS     TO ROUT-RATINGS
038100
038200     WRITE REG-SALIDA-ROS FROM REG-ROSTER-VAL
038300
038400     EVALUATE FS-ROSTOUT
038500        WHEN '00'
038600           ADD 1 TO WS-CANT-ACEPTADOS
038700           ADD 1 TO WS-NEXT-BOXER-ID
038800           DISPLAY '----------------------------'
038900           DISPLAY 'ACCEPTED - BOXER-ID: '
039000                    ROUT-BOXER-ID ' ' ROUT-LAST-NAME
039100        WHEN OTHER
039200           DISPLAY '* ERROR EN GRABAR ROSTER-OUT = ' FS-ROSTOUT
039300           MOVE 9999 TO RETURN-CODE
039400           SET FS-CANDIDAT-FIN  TO TRUE
039500     END-EVALUATE.
039600
039700 2200-GRABAR-REG-F. EXIT.
039800
039900
040000*---- REJECT: WRITE TO ERROR-LIST --------------------------------
040100 2250-GRABAR-ERROR.
040200
040300     MOVE CAND-FIRST-NAME    TO CERR-FIRST-NAME
040400     MOVE CAND-LAST-NAME     TO CERR-LAST-NAME
040500     MOVE CAND-WGT-CLASS-ID  TO CERR-WGT-CLASS-ID
040600     MOVE CAND-STABLE-ID     TO CERR-STABLE-ID
040700     MOVE CAND-RATINGS       TO CERR-RATINGS
040800     MOVE 'INVALID '         TO CERR-STATUS
040900
041000     WRITE REG-SALIDA-ERR FROM REG-CANDIDATO-ERR
041100
041200     IF UPSI-DEBUG-ON THEN
041300        DISPLAY ' DEBUG ERR RECORD: ' WS-ERR-RAW
041400     END-IF
041500
041600     IF FS-ERRLIST IS NOT EQUAL '00' THEN
041700        DISPLAY '* ERROR EN GRABAR ERROR-LIST = ' FS-ERRLIST
041800        MOVE 9999 TO RETURN-CODE
041900        SET FS-CANDIDAT-FIN  TO TRUE
042000     END-IF.
042100
042200 2250-GRABAR-ERROR-F. EXIT.
042300
042400
042500*--------------------------------------------------------------
042600 3000-FINAL-I.
042700
042800     IF RETURN-CODE NOT EQUAL 9999 THEN
042900        PERFORM  3010-CLOSE-FILES
043000           THRU  3010-CLOSE-FILES-F
043100        PERFORM  3020-MOSTRAR-TOTALES
043200           THRU  3020-MOSTRAR-TOTALES-F
043300     END-IF.
043400
043500 3000-FINAL-F. EXIT.
043600
043700
043800*--------------------------------------------------------------
043900 3010-CLOSE-FILES.
044000
044100     CLOSE CANDIDATOS
044200     IF FS-CANDIDAT  IS NOT EQUAL '00' THEN
044300        DISPLAY '* ERROR EN CLOSE CANDIDATOS = ' FS-CANDIDAT
044400        MOVE 9999 TO RETURN-CODE
044500     END-IF
044600
044700     CLOSE ROSTER-OUT
044800     IF FS-ROSTOUT   IS NOT EQUAL '00' THEN
044900        DISPLAY '* ERROR EN CLOSE ROSTER-OUT = ' FS-ROSTOUT
045000        MOVE 9999 TO RETURN-CODE
045100     END-IF
045200
045300     CLOSE ERROR-LIST
045400     IF FS-ERRLIST   IS NOT EQUAL '00' THEN
045500        DISPLAY '* ERROR EN CLOSE ERROR-LIST = ' FS-ERRLIST
045600        MOVE 9999 TO RETURN-CODE
045700     END-IF.
045800
045900 3010-CLOSE-FILES-F. EXIT.
046000
046100
046200*--------------------------------------------------------------
046300 3020-MOSTRAR-TOTALES.
046400
046500     DISPLAY '=============================='
046600
046700     MOVE WS-CANT-LEIDOS TO WS-CANT-NUM-PRINT
046800     DISPLAY ' TOTAL CANDIDATES READ:       ' WS-CANT-NUM-PRINT
046900
047000     MOVE WS-CANT-ACEPTADOS TO WS-CANT-NUM-PRINT
047100     DISPLAY ' TOTAL ACCEPTED TO ROSTER:    ' WS-CANT-NUM-PRINT
047200
047300     MOVE WS-CANT-RECHAZADOS TO WS-CANT-NUM-PRINT
047400     DISPLAY ' TOTAL REJECTED:              ' WS-CANT-NUM-PRINT.
047500
047600 3020-MOSTRAR-TOTALES-F. EXIT.
